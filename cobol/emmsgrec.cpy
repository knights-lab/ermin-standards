000100******************************************************************
000200*    EMMSGREC -- ERMIN VALIDATION MESSAGE TABLE                   *
000300*                ONE ENTRY PER ACCUMULATED WARNING OR ERROR LINE  *
000400*------------------------------------------------------------------*
000500* MAINTENANCE                                                      *
000600*  1989-06-25 RJK  TK-8803  NEW COPYBOOK FOR ERMIN LOAD.            *
000650*  1998-12-02 LMS  TK-9501  Y2K IMPACT REVIEW -- MESSAGE TEXT IS   *
000660*                           CHARACTER DATA, NO CHANGE REQUIRED.    *
000700*  2003-05-21 LMS  TK-1140  RAISED TABLE SIZE WITH EMWRKAR CHANGE. *
000800******************************************************************
000900 01  EMMSGREC-TABLES.
001000     05  WARN-MSG-COUNT              PIC S9(05) COMP-3 VALUE ZERO.
001100     05  WARN-MSG-TABLE OCCURS 500 TIMES
001200                        INDEXED BY WARN-MSG-IDX.
001300         10  WARN-MSG-TEXT           PIC X(200).
001400     05  ERR-MSG-COUNT               PIC S9(05) COMP-3 VALUE ZERO.
001500     05  ERR-MSG-TABLE OCCURS 500 TIMES
001600                       INDEXED BY ERR-MSG-IDX.
001700         10  ERR-MSG-TEXT            PIC X(200).
001800     05  FILLER                      PIC X(04) VALUE SPACES.
