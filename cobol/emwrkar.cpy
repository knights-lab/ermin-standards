000100******************************************************************
000200*    EMWRKAR  --  ERMIN TABLE-SIZE LIMITS (COPIED INTO EVERY      *
000300*                 ELEMENT OF THE ERMIN SUBSYSTEM)                 *
000400*------------------------------------------------------------------*
000500* MAINTENANCE                                                      *
000600*  1989-06-14 RJK  TK-8801  NEW COPYBOOK FOR ERMIN LOAD.            *
000700*  1994-02-03 PVH  TK-9142  RAISED MAX-ERMIN-COLUMNS 12 TO 17      *
000800*                           FOR REPORTING-TIMESTAMP ADD.           *
000850*  1998-11-09 LMS  TK-9501  Y2K IMPACT REVIEW -- NO DATE-CENTURY   *
000860*                           FIELDS IN THIS COPYBOOK, NO CHANGE.    *
000900*  2003-05-21 LMS  TK-1140  RAISED MAX-ERMIN-MSGS 250 TO 500.      *
001000******************************************************************
001100 01  EMWRKAR-LIMITS.
001200     05  MAX-ERMIN-RULES         PIC S9(04) COMP VALUE +200.
001300     05  MAX-ERMIN-COLUMNS       PIC S9(04) COMP VALUE +017.
001400     05  MAX-ERMIN-MSGS          PIC S9(04) COMP VALUE +500.
001500     05  MAX-ERMIN-PRINT         PIC S9(04) COMP VALUE +010.
001600     05  MAX-ERMIN-LISTOPT       PIC S9(04) COMP VALUE +020.
