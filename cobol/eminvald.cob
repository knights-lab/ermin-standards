000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EMINVALD.
000300 AUTHOR.        R J KOWALCZYK.
000400 INSTALLATION.  T54 REGULATORY REPORTING SYSTEMS.
000500 DATE-WRITTEN.  06/1989.
000600 DATE-COMPILED.
000700 SECURITY.      T54 INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  EMINVALD IS THE DRIVER OF THE ERMIN (EMISSIONS REPORT         *
001200*  MINIMUM INFORMATION) TABLE VALIDATOR BATCH.  IT LOADS THE     *
001300*  SPECIFICATION RULE TABLE, READS THE EMISSIONS INPUT TABLE,    *
001400*  CHECKS THE INPUT HEADER FOR MISSING REQUIRED COLUMNS, CHECKS  *
001500*  EVERY FIELD OF EVERY DATA ROW AGAINST ITS RULE'S SYNTAX       *
001600*  (VIA EMINSYNX), DISPLAYS SUMMARY COUNTS AND UP TO 10 (OR ALL, *
001700*  PER UPSI-0) WARNING AND ERROR LINES, AND -- WHEN UPSI-1 IS ON *
001800*  -- CALLS EMINREPR TO WRITE A REPAIRED COPY OF THE TABLE.      *
001900*                                                                *
002000*J    JCL..                                                      *
002100* //EMINVALD EXEC PGM=EMINVALD,PARM='11000000'                   *
002200* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
002300* //SYSOUT   DD SYSOUT=*                                         *
002400* //SPECTAB  DD DISP=SHR,DSN=T54.ERMIN.SPEC.TABLE                *
002500* //INPTAB   DD DISP=SHR,DSN=T54.ERMIN.INPUT.TABLE               *
002600* //SYSIPT   DD DUMMY                                            *
002700* //*  PARM BYTE 1 (UPSI-0) = 1 PRINT ALL MESSAGES, NOT JUST 10  *
002800* //*  PARM BYTE 2 (UPSI-1) = 1 CALL EMINREPR TO WRITE OUTTAB    *
002900*                                                                *
003000*P    ENTRY PARAMETERS..                                         *
003100*     NONE.                                                      *
003200*                                                                *
003300*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003400*     I/O ERROR ON SPECTAB OR INPTAB.                             *
003500*                                                                *
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003700*     EMINSYNX ---- FIELD SYNTAX CHECKING ENGINE                  *
003800*     EMINREPR ---- REPAIR ENGINE / REPAIRED-TABLE WRITER         *
003900*                                                                *
004000*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004100*     SPEC-RULE-TABLE   -- IN-MEMORY COPY OF THE SPECIFICATION    *
004200*     HEADER-COLUMN-TABLE -- IN-MEMORY COPY OF THE INPUT HEADER   *
004300*                                                                *
004400******************************************************************
004500*----------------------------------------------------------------*
004600* CHANGE LOG                                                      *
004700*----------------------------------------------------------------*
004800* DATE       WHO  TICKET    DESCRIPTION                           *
004900*----------------------------------------------------------------*
005000* 06/1989    RJK  TK-8800   NEW PROGRAM.  HEADER CHECK AND ROW    *
005100*                           CHECK ONLY, NO REPAIR.                *
005200* 04/1991    RJK  TK-8842   ADDED CALL TO EMINSYNX (SYNTAX        *
005300*                           CHECKING PULLED OUT OF THIS PROGRAM   *
005400*                           INTO ITS OWN CALLED ELEMENT).         *
005500* 10/1993    PVH  TK-8860   ADDED CALL TO EMINREPR AND UPSI-1     *
005600*                           REPAIR-REQUEST SWITCH.                *
005700* 12/1998    LMS  TK-9501   Y2K IMPACT REVIEW -- NO DATE FIELDS   *
005800*                           PROCESSED BY THIS PROGRAM.  NO CHANGE.*
005900* 05/2003    LMS  TK-1140   RAISED MAX-ERMIN-MSGS WITH EMWRKAR    *
006000*                           CHANGE; ADDED UPSI-0 ALL-MESSAGES     *
006100*                           SWITCH (PREVIOUSLY ALWAYS TOP-10).    *
006200* 09/2009    DWT  TK-1780   CORRECTED ROW INDEX TO BE 0-BASED TO  *
006300*                           MATCH THE NUMBERING USED BY THE       *
006400*                           REGULATOR'S OWN VALIDATOR.            *
006410* 02/2016    DWT  TK-2243   PREFIXED MESSAGE TEXT CARRIED THE      *
006420*                           Z-EDITED ROW/COLUMN FIELDS' LEADING    *
006430*                           SPACES -- "row       0" INSTEAD OF     *
006440*                           "row 0".  NOW COUNTS AND SKIPS THE     *
006450*                           LEADING SPACES BEFORE STRINGING.       *
006500*----------------------------------------------------------------*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON STATUS IS PRINT-ALL-MESSAGES
007100                OFF STATUS IS PRINT-TOP-TEN-MESSAGES
007200     UPSI-1 ON STATUS IS OUTPUT-TABLE-REQUESTED
007300                OFF STATUS IS OUTPUT-TABLE-NOT-REQUESTED.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SPEC-TABLE-FILE  ASSIGN TO SPECTAB
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-SPEC-FILE-STATUS.
007900     SELECT INPUT-TABLE-FILE ASSIGN TO INPTAB
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-INPUT-FILE-STATUS.
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SPEC-TABLE-FILE
008500     RECORDING MODE IS F.
008600 01  SPEC-TABLE-REC.
008700     COPY EMSPCREC.
008710 01  SPEC-TABLE-REC-RAW REDEFINES SPEC-TABLE-REC.
008720     05  FILLER                  PIC X(600).
008800 FD  INPUT-TABLE-FILE
008900     RECORDING MODE IS F.
009000 01  INPUT-TABLE-REC.
009100     COPY EMDATREC.
009110 01  INPUT-TABLE-REC-RAW REDEFINES INPUT-TABLE-REC.
009120     05  FILLER                  PIC X(1720).
009200 WORKING-STORAGE SECTION.
009300 01  FILLER                  PIC X(32)
009400     VALUE 'EMINVALD WORKING STORAGE BEGINS'.
009500******************************************************************
009600*    DATA AREAS                                                  *
009700******************************************************************
009800     COPY EMWRKAR.
009900     COPY EMMSGREC.
010000 EJECT
010100******************************************************************
010200*    READ ONLY CONSTANTS                                         *
010300******************************************************************
010400 01  READ-ONLY-WORK-AREA.
010500     05  WS-DUMMY                PIC X VALUE SPACE.
010600     05  WS-REQUIRED-YES         PIC X(03) VALUE 'Yes'.
010700     05  WS-OUTPUT-DD-NAME       PIC X(08) VALUE 'OUTTAB'.
010750     05  FILLER                  PIC X(04) VALUE SPACES.
010800 EJECT
010900******************************************************************
011000*    FILE STATUS / SWITCHES                                      *
011100******************************************************************
011200 01  WS-SPEC-FILE-STATUS         PIC X(02).
011300     88  SPEC-IO-OK                  VALUE '00'.
011400     88  SPEC-IO-EOF                 VALUE '10'.
011500 01  WS-INPUT-FILE-STATUS        PIC X(02).
011600     88  INPUT-IO-OK                 VALUE '00'.
011700     88  INPUT-IO-EOF                VALUE '10'.
011800 01  WS-END-OF-INPUT-IND         PIC X(01) VALUE 'N'.
011900     88  END-OF-INPUT-TABLE          VALUE 'Y'.
012000 EJECT
012100******************************************************************
012200*    SPECIFICATION RULE TABLE (IN-MEMORY COPY OF SPECTAB)        *
012300******************************************************************
012400 01  SPEC-RULE-TABLE-AREA.
012500     05  SPC-TBL-ENTRY OCCURS 200 TIMES INDEXED BY SPC-IDX.
012600         10  TBL-SPC-FIELD-NAME      PIC X(40).
012700         10  TBL-SPC-REQUIRED-IND    PIC X(01).
012800             88  TBL-FIELD-IS-REQUIRED   VALUE 'Y'.
012900         10  TBL-SPC-SYNTAX          PIC X(250).
013000     05  SPC-RULE-COUNT              PIC S9(04) COMP VALUE 0.
013050     05  FILLER                      PIC X(04) VALUE SPACES.
013100 EJECT
013200******************************************************************
013300*    INPUT HEADER COLUMN TABLE                                   *
013400******************************************************************
013500 01  HEADER-COLUMN-TABLE-AREA.
013600     05  HDR-COLUMN OCCURS 17 TIMES INDEXED BY HDR-IDX.
013700         10  HDR-COLUMN-NAME         PIC X(100).
013710         10  HDR-COLUMN-NAME-SHORT REDEFINES HDR-COLUMN-NAME
013720                                     PIC X(40).
013800     05  HDR-COLUMN-COUNT            PIC S9(04) COMP VALUE 0.
013850     05  FILLER                      PIC X(04) VALUE SPACES.
013900 EJECT
014000******************************************************************
014100*    MISSING REQUIRED COLUMN LIST (HEADER CHECK / REPAIR ADD)    *
014200******************************************************************
014300 01  MISSING-COLUMN-TABLE-AREA.
014400     05  MISSING-COLUMN OCCURS 17 TIMES INDEXED BY MISS-IDX.
014500         10  MISSING-COLUMN-NAME     PIC X(40).
014600     05  MISSING-COLUMN-COUNT        PIC S9(04) COMP VALUE 0.
014650     05  FILLER                      PIC X(04) VALUE SPACES.
014700 EJECT
014800******************************************************************
014900*    VARIABLE DATA AREAS                                         *
015000******************************************************************
015100 01  VARIABLE-WORK-AREA.
015200     05  WS-COLUMN-SUB           PIC S9(04) COMP VALUE 0.
015300     05  WS-FOUND-COLUMN-SUB     PIC S9(04) COMP VALUE 0.
015400     05  WS-ROW-INDEX            PIC S9(07) COMP-3 VALUE 0.
015500     05  WS-PRINT-LIMIT          PIC S9(04) COMP VALUE 0.
015600     05  WS-PRINT-SUB            PIC S9(04) COMP VALUE 0.
015700     05  WS-COLUMN-FOUND-IND     PIC X(01) VALUE 'N'.
015800         88  COLUMN-WAS-FOUND        VALUE 'Y'.
015850     05  FILLER                  PIC X(04) VALUE SPACES.
015900 EJECT
016000******************************************************************
016100*    EMINSYNX LINKAGE WORK AREA                                  *
016200******************************************************************
016300 01  SYNX-CALL-WORK-AREA.
016400     05  WS-SYNX-VALUE           PIC X(100).
016500     05  WS-SYNX-SYNTAX          PIC X(250).
016600     05  WS-SYNX-REQUIRED-IND    PIC X(01).
016700     05  WS-SYNX-RESULT          PIC X(01).
016800         88  SYNX-RESULT-OK          VALUE 'S'.
016900         88  SYNX-RESULT-WARNING     VALUE 'W'.
017000         88  SYNX-RESULT-ERROR       VALUE 'E'.
017100     05  WS-SYNX-DETAIL          PIC X(200).
017150     05  FILLER                  PIC X(04) VALUE SPACES.
017200 EJECT
017300******************************************************************
017400*    MESSAGE-BUILD WORK AREA                                     *
017500******************************************************************
017600 01  MESSAGE-BUILD-WORK-AREA.
017700     05  WS-ROW-INDEX-DISPLAY    PIC Z(06)9.
017800     05  WS-COL-INDEX-DISPLAY    PIC Z(03)9.
017900     05  WS-COUNT-DISPLAY        PIC Z(04)9.
017910     05  WS-ROW-LEAD-SPACES      PIC S9(04) COMP VALUE 0.
017920     05  WS-COL-LEAD-SPACES      PIC S9(04) COMP VALUE 0.
017930     05  WS-ROW-DISP-LEN         PIC S9(04) COMP VALUE 0.
017940     05  WS-COL-DISP-LEN         PIC S9(04) COMP VALUE 0.
018000 EJECT
018010     05  WS-MSG-SCRATCH          PIC X(200).
018020     05  WS-MSG-KIND             PIC X(07).
018030     05  FILLER                  PIC X(04) VALUE SPACES.
018100 01  FILLER                      PIC X(32)
018200     VALUE 'EMINVALD WORKING STORAGE ENDS  '.
018300 LINKAGE SECTION.
018400 EJECT
018500******************************************************************
018600*                        PROCEDURE DIVISION                     *
018700******************************************************************
018800 PROCEDURE DIVISION.
018900******************************************************************
019000*                        MAINLINE LOGIC                          *
019100******************************************************************
019200 0000-CONTROL-PROCESS.
019300     PERFORM 1000-LOAD-SPEC-TABLE
019400         THRU 1099-LOAD-SPEC-TABLE-EXIT
019500     PERFORM 1100-OPEN-INPUT-TABLE
019600         THRU 1199-OPEN-INPUT-TABLE-EXIT
019700     PERFORM 1200-READ-HEADER-RECORD
019800         THRU 1299-READ-HEADER-RECORD-EXIT
019900     PERFORM 1300-CHECK-INPUT-HEADER
020000         THRU 1399-CHECK-INPUT-HEADER-EXIT
020100     PERFORM 2000-PROCESS-DATA-ROWS
020200         THRU 2099-PROCESS-DATA-ROWS-EXIT
020300         UNTIL END-OF-INPUT-TABLE
020400     PERFORM 3000-PRINT-WARNINGS
020500         THRU 3099-PRINT-WARNINGS-EXIT
020600     PERFORM 3100-PRINT-ERRORS
020700         THRU 3199-PRINT-ERRORS-EXIT
020800     IF OUTPUT-TABLE-REQUESTED
020900        PERFORM 3200-CALL-REPAIR-ENGINE
021000            THRU 3299-CALL-REPAIR-ENGINE-EXIT
021100     END-IF
021200     PERFORM EOJ9000-CLOSE-FILES
021300         THRU EOJ9999-EXIT
021400     GOBACK
021500     .
021600 EJECT
021700******************************************************************
021800*     LOAD SPECIFICATION RULE TABLE -- SKIP BLANK FIELD NAMES    *
021900******************************************************************
022000 1000-LOAD-SPEC-TABLE.
022100     MOVE ZERO TO SPC-RULE-COUNT
022200     OPEN INPUT SPEC-TABLE-FILE
022300     IF NOT SPEC-IO-OK
022400        DISPLAY 'OPEN FAILED ON SPECTAB - STATUS '
022500                WS-SPEC-FILE-STATUS
022600        GO TO EOJ9900-ABEND
022700     END-IF
022800     PERFORM 1010-READ-SPEC-RECORD
022900         THRU 1019-READ-SPEC-RECORD-EXIT
023000     PERFORM 1020-LOAD-ONE-SPEC-RULE
023100         THRU 1029-LOAD-ONE-SPEC-RULE-EXIT
023200         UNTIL SPEC-IO-EOF
023300     CLOSE SPEC-TABLE-FILE
023400     .
023500 1099-LOAD-SPEC-TABLE-EXIT.
023600     EXIT.
023700 EJECT
023800 1010-READ-SPEC-RECORD.
023900     READ SPEC-TABLE-FILE
024000     IF NOT SPEC-IO-OK AND NOT SPEC-IO-EOF
024100        DISPLAY 'READ FAILED ON SPECTAB - STATUS '
024200                WS-SPEC-FILE-STATUS
024300        GO TO EOJ9900-ABEND
024400     END-IF
024500     .
024600 1019-READ-SPEC-RECORD-EXIT.
024700     EXIT.
024800 EJECT
024900 1020-LOAD-ONE-SPEC-RULE.
025000     IF SPC-FIELD-NAME NOT = SPACES
025100        AND SPC-RULE-COUNT < MAX-ERMIN-RULES
025200        ADD 1 TO SPC-RULE-COUNT
025300        SET SPC-IDX TO SPC-RULE-COUNT
025400        MOVE SPC-FIELD-NAME TO TBL-SPC-FIELD-NAME (SPC-IDX)
025500        MOVE SPC-SYNTAX     TO TBL-SPC-SYNTAX (SPC-IDX)
025600        IF SPC-REQUIRED = WS-REQUIRED-YES
025700           SET TBL-FIELD-IS-REQUIRED (SPC-IDX) TO TRUE
025800        ELSE
025900           MOVE 'N' TO TBL-SPC-REQUIRED-IND (SPC-IDX)
026000        END-IF
026100     END-IF
026200     PERFORM 1010-READ-SPEC-RECORD
026300         THRU 1019-READ-SPEC-RECORD-EXIT
026400     .
026500 1029-LOAD-ONE-SPEC-RULE-EXIT.
026600     EXIT.
026700 EJECT
026800******************************************************************
026900*     OPEN THE EMISSIONS INPUT TABLE                             *
027000******************************************************************
027100 1100-OPEN-INPUT-TABLE.
027200     OPEN INPUT INPUT-TABLE-FILE
027300     IF NOT INPUT-IO-OK
027400        DISPLAY 'OPEN FAILED ON INPTAB - STATUS '
027500                WS-INPUT-FILE-STATUS
027600        GO TO EOJ9900-ABEND
027700     END-IF
027800     .
027900 1199-OPEN-INPUT-TABLE-EXIT.
028000     EXIT.
028100 EJECT
028200******************************************************************
028300*     READ THE INPUT HEADER -- FIRST NON-COMMENT RECORD.  THE    *
028400*     HEADER'S COLUMN VALUES ARE THE INPUT'S FIELD NAMES.        *
028500******************************************************************
028600 1200-READ-HEADER-RECORD.
028700     PERFORM 1210-READ-ONE-INPUT-RECORD
028800         THRU 1219-READ-ONE-INPUT-RECORD-EXIT
028900     PERFORM 1210-READ-ONE-INPUT-RECORD
029000         THRU 1219-READ-ONE-INPUT-RECORD-EXIT
029100         UNTIL END-OF-INPUT-TABLE
029200            OR EDR-COL-DATA (1) (1:1) NOT = '#'
029300     IF NOT END-OF-INPUT-TABLE
029400        MOVE 17 TO HDR-COLUMN-COUNT
029500        PERFORM 1220-STORE-ONE-HEADER-COLUMN
029600            VARYING HDR-IDX FROM 1 BY 1
029700            UNTIL HDR-IDX > 17
029800     END-IF
029900     .
030000 1299-READ-HEADER-RECORD-EXIT.
030100     EXIT.
030200 1220-STORE-ONE-HEADER-COLUMN.
030300     MOVE EDR-COL-DATA (HDR-IDX) TO HDR-COLUMN-NAME (HDR-IDX)
030400     .
030500 EJECT
030600******************************************************************
030700*     READ ONE RECORD FROM THE INPUT TABLE, SETTING THE          *
030800*     END-OF-INPUT-TABLE SWITCH AT EOF.                          *
030900******************************************************************
031000 1210-READ-ONE-INPUT-RECORD.
031100     READ INPUT-TABLE-FILE
031200     IF INPUT-IO-EOF
031300        SET END-OF-INPUT-TABLE TO TRUE
031400     ELSE
031500        IF NOT INPUT-IO-OK
031600           DISPLAY 'READ FAILED ON INPTAB - STATUS '
031700                   WS-INPUT-FILE-STATUS
031800           GO TO EOJ9900-ABEND
031900        END-IF
032000     END-IF
032100     .
032200 1219-READ-ONE-INPUT-RECORD-EXIT.
032300     EXIT.
032400 EJECT
032500******************************************************************
032600*     HEADER CHECK -- ONE ERROR PER REQUIRED SPEC FIELD ABSENT   *
032700*     FROM THE INPUT HEADER, IN SPEC ORDER.                       *
032800******************************************************************
032900 1300-CHECK-INPUT-HEADER.
033000     MOVE ZERO TO MISSING-COLUMN-COUNT
033100     PERFORM 1310-CHECK-ONE-SPEC-FIELD
033200         VARYING SPC-IDX FROM 1 BY 1
033300         UNTIL SPC-IDX > SPC-RULE-COUNT
033400     .
033500 1399-CHECK-INPUT-HEADER-EXIT.
033600     EXIT.
033700 1310-CHECK-ONE-SPEC-FIELD.
033800     IF TBL-FIELD-IS-REQUIRED (SPC-IDX)
034000        PERFORM 1320-FIND-COLUMN-BY-NAME
034100            THRU 1329-FIND-COLUMN-BY-NAME-EXIT
034200        IF NOT COLUMN-WAS-FOUND
034300           IF MISSING-COLUMN-COUNT < 17
034400              ADD 1 TO MISSING-COLUMN-COUNT
034500              SET MISS-IDX TO MISSING-COLUMN-COUNT
034600              MOVE TBL-SPC-FIELD-NAME (SPC-IDX)
034700                   TO MISSING-COLUMN-NAME (MISS-IDX)
034800           END-IF
034900           MOVE SPACES TO WS-MSG-SCRATCH
034950        STRING 'Missing this required column: "'
035000                  DELIMITED BY SIZE
035100                  TBL-SPC-FIELD-NAME (SPC-IDX) DELIMITED BY SPACE
035200                  '".' DELIMITED BY SIZE
035300                  INTO WS-MSG-SCRATCH
035400           PERFORM 4100-ADD-ERROR-MESSAGE
035500               THRU 4199-ADD-ERROR-MESSAGE-EXIT
035600        END-IF
035700     END-IF
035800     .
035900 1319-CHECK-ONE-SPEC-FIELD-EXIT.
036000     EXIT.
036100 EJECT
036200******************************************************************
036300*     FIND TBL-SPC-FIELD-NAME (SPC-IDX) IN THE HEADER TABLE.     *
036400*     SETS WS-COLUMN-FOUND-IND AND WS-FOUND-COLUMN-SUB.          *
036500******************************************************************
036600 1320-FIND-COLUMN-BY-NAME.
036700     MOVE 'N' TO WS-COLUMN-FOUND-IND
036800     MOVE ZERO TO WS-FOUND-COLUMN-SUB
036900     PERFORM 1322-COMPARE-ONE-HEADER-COLUMN
037000         VARYING HDR-IDX FROM 1 BY 1
037100         UNTIL HDR-IDX > HDR-COLUMN-COUNT
037200            OR COLUMN-WAS-FOUND
037300     .
037400 1329-FIND-COLUMN-BY-NAME-EXIT.
037500     EXIT.
037600 1322-COMPARE-ONE-HEADER-COLUMN.
037700     IF HDR-COLUMN-NAME-SHORT (HDR-IDX) = TBL-SPC-FIELD-NAME (SPC-IDX)
038000        SET COLUMN-WAS-FOUND TO TRUE
038100        SET WS-FOUND-COLUMN-SUB TO HDR-IDX
038200     END-IF
038300     .
038400 EJECT
038500******************************************************************
038600*     PROCESS EACH DATA ROW -- SKIP COMMENTS AND BLANK-FIRST-    *
038700*     FIELD ROWS, CHECK EVERY SPEC RULE'S FIELD AGAINST ITS      *
038800*     VALUE IN THE ROW.                                          *
038900******************************************************************
039000 2000-PROCESS-DATA-ROWS.
039100     PERFORM 1210-READ-ONE-INPUT-RECORD
039200         THRU 1219-READ-ONE-INPUT-RECORD-EXIT
039300     PERFORM 1210-READ-ONE-INPUT-RECORD
039400         THRU 1219-READ-ONE-INPUT-RECORD-EXIT
039500         UNTIL END-OF-INPUT-TABLE
039600            OR (EDR-COL-DATA (1) (1:1) NOT = '#'
039700                AND EDR-COL-DATA (1) NOT = SPACES)
039800     IF NOT END-OF-INPUT-TABLE
039900        PERFORM 2100-CHECK-ONE-ROW
040000            THRU 2199-CHECK-ONE-ROW-EXIT
040100        ADD 1 TO WS-ROW-INDEX
040200     END-IF
040300     .
040400 2099-PROCESS-DATA-ROWS-EXIT.
040500     EXIT.
040600 EJECT
040700******************************************************************
040800*     CHECK EVERY SPEC RULE (IN SPEC ORDER) AGAINST THIS ROW.    *
040900*     A RULE WHOSE FIELD IS ABSENT FROM THE HEADER IS SKIPPED.   *
041000******************************************************************
041100 2100-CHECK-ONE-ROW.
041200     PERFORM 2110-CHECK-ONE-ROW-FIELD
041300         VARYING SPC-IDX FROM 1 BY 1
041400         UNTIL SPC-IDX > SPC-RULE-COUNT
041500     .
041600 2199-CHECK-ONE-ROW-EXIT.
041700     EXIT.
041800 EJECT
041900 2110-CHECK-ONE-ROW-FIELD.
042000     PERFORM 1320-FIND-COLUMN-BY-NAME
042100         THRU 1329-FIND-COLUMN-BY-NAME-EXIT
042200     IF COLUMN-WAS-FOUND
042300        MOVE SPACES TO WS-SYNX-VALUE
042400        MOVE EDR-COL-DATA (WS-FOUND-COLUMN-SUB) (1:100)
042500             TO WS-SYNX-VALUE
042600        MOVE TBL-SPC-SYNTAX (SPC-IDX) TO WS-SYNX-SYNTAX
042700        MOVE TBL-SPC-REQUIRED-IND (SPC-IDX) TO WS-SYNX-REQUIRED-IND
042800        MOVE SPACES TO WS-SYNX-DETAIL
042900        CALL 'EMINSYNX' USING WS-SYNX-VALUE
043000                              WS-SYNX-SYNTAX
043100                              WS-SYNX-REQUIRED-IND
043200                              WS-SYNX-RESULT
043300                              WS-SYNX-DETAIL
043400        IF SYNX-RESULT-WARNING
044000           MOVE 'Warning' TO WS-MSG-KIND
044100           PERFORM 4200-BUILD-PREFIXED-MESSAGE
044200               THRU 4299-BUILD-PREFIXED-MESSAGE-EXIT
044400           PERFORM 4000-ADD-WARNING-MESSAGE
044500               THRU 4099-ADD-WARNING-MESSAGE-EXIT
044600        ELSE
044700           IF SYNX-RESULT-ERROR
044800              MOVE 'Error  ' TO WS-MSG-KIND
044900              PERFORM 4200-BUILD-PREFIXED-MESSAGE
045000                  THRU 4299-BUILD-PREFIXED-MESSAGE-EXIT
045100              PERFORM 4100-ADD-ERROR-MESSAGE
045200                  THRU 4199-ADD-ERROR-MESSAGE-EXIT
045300           END-IF
045400        END-IF
045450     END-IF
045500     .
045600 2119-CHECK-ONE-ROW-FIELD-EXIT.
045700     EXIT.
045800 EJECT
045900******************************************************************
046000*     BUILD "Warning/Error in row <i>, column <j>, field         *
046100*     "<name>": <detail>" INTO WS-MSG-SCRATCH.  WS-MSG-KIND IS   *
046150*     SET BY THE CALLER TO 'Warning' OR 'Error  '.               *
046200******************************************************************
046300 4200-BUILD-PREFIXED-MESSAGE.
046400     MOVE WS-ROW-INDEX TO WS-ROW-INDEX-DISPLAY
046500     COMPUTE WS-COL-INDEX-DISPLAY = WS-FOUND-COLUMN-SUB - 1
046510     MOVE ZERO TO WS-ROW-LEAD-SPACES WS-COL-LEAD-SPACES
046515* 02/2016 DWT TK-2243 - THE Z-EDITED ROW/COLUMN DISPLAY FIELDS
046516*    LEAVE LEADING SPACES WHEN THE SUPPRESSED VALUE IS SHORT
046517*    OF THE PICTURE WIDTH.  COUNT THE LEADING SPACES AND
046518*    REFERENCE-MODIFY PAST THEM SO THE MESSAGE TEXT DOES NOT
046519*    CARRY THE ZERO-SUPPRESSION PADDING.
046520     INSPECT WS-ROW-INDEX-DISPLAY TALLYING
046521         WS-ROW-LEAD-SPACES FOR LEADING SPACE
046522     INSPECT WS-COL-INDEX-DISPLAY TALLYING
046523         WS-COL-LEAD-SPACES FOR LEADING SPACE
046524     COMPUTE WS-ROW-DISP-LEN = 7 - WS-ROW-LEAD-SPACES
046525     COMPUTE WS-COL-DISP-LEN = 4 - WS-COL-LEAD-SPACES
046550     MOVE SPACES TO WS-MSG-SCRATCH
046600     STRING WS-MSG-KIND DELIMITED BY SPACE
046650            ' in row ' DELIMITED BY SIZE
046700            WS-ROW-INDEX-DISPLAY (WS-ROW-LEAD-SPACES + 1 :
046710                WS-ROW-DISP-LEN) DELIMITED BY SIZE
046800            ', column ' DELIMITED BY SIZE
046900            WS-COL-INDEX-DISPLAY (WS-COL-LEAD-SPACES + 1 :
046910                WS-COL-DISP-LEN) DELIMITED BY SIZE
047000            ', field "' DELIMITED BY SIZE
047100            TBL-SPC-FIELD-NAME (SPC-IDX) DELIMITED BY SPACE
047200            '": ' DELIMITED BY SIZE
047300            WS-SYNX-DETAIL DELIMITED BY SIZE
047400            INTO WS-MSG-SCRATCH
047500     .
048200 4299-BUILD-PREFIXED-MESSAGE-EXIT.
048300     EXIT.
048400 EJECT
048500******************************************************************
048600*     MESSAGE ACCUMULATORS                                       *
048700******************************************************************
048800 4000-ADD-WARNING-MESSAGE.
048900     IF WARN-MSG-COUNT < MAX-ERMIN-MSGS
049000        ADD 1 TO WARN-MSG-COUNT
049100        SET WARN-MSG-IDX TO WARN-MSG-COUNT
049200        MOVE WS-MSG-SCRATCH TO WARN-MSG-TEXT (WARN-MSG-IDX)
049300     END-IF
049400     .
049500 4099-ADD-WARNING-MESSAGE-EXIT.
049600     EXIT.
049700 EJECT
049800 4100-ADD-ERROR-MESSAGE.
049900     IF ERR-MSG-COUNT < MAX-ERMIN-MSGS
050000        ADD 1 TO ERR-MSG-COUNT
050100        SET ERR-MSG-IDX TO ERR-MSG-COUNT
050200        MOVE WS-MSG-SCRATCH TO ERR-MSG-TEXT (ERR-MSG-IDX)
050300     END-IF
050400     .
050500 4199-ADD-ERROR-MESSAGE-EXIT.
050600     EXIT.
050700 EJECT
050800******************************************************************
050900*     PRINT UP TO 10 (OR ALL, PER UPSI-0) WARNING LINES.         *
051000******************************************************************
051100 3000-PRINT-WARNINGS.
051200     IF WARN-MSG-COUNT > 0
051300        MOVE WARN-MSG-COUNT TO WS-COUNT-DISPLAY
051400        IF PRINT-ALL-MESSAGES
051500           DISPLAY WS-COUNT-DISPLAY
051550               ' warnings were found. Printing all warnings:'
051600           MOVE WARN-MSG-COUNT TO WS-PRINT-LIMIT
051700        ELSE
051800           DISPLAY WS-COUNT-DISPLAY
051850               ' warnings were found. Printing up to 10:'
051900           MOVE 10 TO WS-PRINT-LIMIT
052000           IF WARN-MSG-COUNT < 10
052100              MOVE WARN-MSG-COUNT TO WS-PRINT-LIMIT
052200           END-IF
052300        END-IF
052400        PERFORM 3010-PRINT-ONE-WARNING
052500            VARYING WS-PRINT-SUB FROM 1 BY 1
052600            UNTIL WS-PRINT-SUB > WS-PRINT-LIMIT
052700     END-IF
052800     .
052900 3099-PRINT-WARNINGS-EXIT.
053000     EXIT.
053100 3010-PRINT-ONE-WARNING.
053200     SET WARN-MSG-IDX TO WS-PRINT-SUB
053300     DISPLAY WARN-MSG-TEXT (WARN-MSG-IDX)
053400     .
053500 EJECT
053600******************************************************************
053700*     PRINT UP TO 10 (OR ALL, PER UPSI-0) ERROR LINES.           *
053800******************************************************************
053900 3100-PRINT-ERRORS.
054000     IF ERR-MSG-COUNT > 0
054100        MOVE ERR-MSG-COUNT TO WS-COUNT-DISPLAY
054200        IF PRINT-ALL-MESSAGES
054300           DISPLAY WS-COUNT-DISPLAY
054350               ' errors were found. Printing all errors:'
054400           MOVE ERR-MSG-COUNT TO WS-PRINT-LIMIT
054500        ELSE
054600           DISPLAY WS-COUNT-DISPLAY
054650               ' errors were found. Printing up to 10:'
054700           MOVE 10 TO WS-PRINT-LIMIT
054800           IF ERR-MSG-COUNT < 10
054900              MOVE ERR-MSG-COUNT TO WS-PRINT-LIMIT
055000           END-IF
055100        END-IF
055200        PERFORM 3110-PRINT-ONE-ERROR
055300            VARYING WS-PRINT-SUB FROM 1 BY 1
055400            UNTIL WS-PRINT-SUB > WS-PRINT-LIMIT
055500     END-IF
055600     .
055700 3199-PRINT-ERRORS-EXIT.
055800     EXIT.
055900 3110-PRINT-ONE-ERROR.
056000     SET ERR-MSG-IDX TO WS-PRINT-SUB
056100     DISPLAY ERR-MSG-TEXT (ERR-MSG-IDX)
056200     .
056300 EJECT
056400******************************************************************
056500*     CALL THE REPAIR ENGINE -- IT RE-READS INPTAB ITSELF AND    *
056600*     WRITES THE REPAIRED COPY TO OUTTAB.                        *
056700******************************************************************
056800 3200-CALL-REPAIR-ENGINE.
056900     CALL 'EMINREPR' USING MISSING-COLUMN-TABLE-AREA
057000                           WS-OUTPUT-DD-NAME
057100     .
057200 3299-CALL-REPAIR-ENGINE-EXIT.
057300     EXIT.
057400 EJECT
057500******************************************************************
057600*                        CLOSE FILES                             *
057700******************************************************************
057800 EOJ9000-CLOSE-FILES.
057900     CLOSE INPUT-TABLE-FILE
058000     GO TO EOJ9999-EXIT
058100     .
058200 EOJ9900-ABEND.
058300     DISPLAY 'EMINVALD - PROGRAM ABENDING DUE TO ERROR'
058400     MOVE 16 TO RETURN-CODE
058500     GOBACK
058600     .
058700 EOJ9999-EXIT.
058800     EXIT.
