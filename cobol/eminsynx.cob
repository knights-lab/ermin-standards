000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EMINSYNX.
000300 AUTHOR.        R J KOWALCZYK.
000400 INSTALLATION.  T54 REGULATORY REPORTING SYSTEMS.
000500 DATE-WRITTEN.  07/1989.
000600 DATE-COMPILED.
000700 SECURITY.      T54 INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  EMINSYNX IS THE SYNTAX-CHECKING ELEMENT OF THE ERMIN TABLE    *
001200*  VALIDATOR SUBSYSTEM.  GIVEN ONE CANDIDATE VALUE AND ONE       *
001300*  SPECIFICATION SYNTAX EXPRESSION (COPIED FROM THE SPC-SYNTAX   *
001400*  FIELD OF THE RULE TABLE), IT NORMALIZES BOTH STRINGS, THEN    *
001500*  DISPATCHES TO LIST MATCHING OR PRIMITIVE-TYPE MATCHING AND    *
001600*  RETURNS A RESULT INDICATOR (OK/WARNING/ERROR) PLUS ONE DETAIL *
001700*  MESSAGE LINE.  ROW/COLUMN/FIELD-NAME PREFIXING OF THE         *
001800*  MESSAGE IS DONE BY THE CALLER, NOT HERE.                      *
001900*                                                                *
002000*J    JCL..                                                      *
002100*  CALLED SUBPROGRAM -- NO EXECUTABLE JCL STEP OF ITS OWN.        *
002200*  LOADED AND CALLED BY EMINVALD ONCE PER (ROW,COLUMN) PAIR.      *
002300*                                                                *
002400*P    ENTRY PARAMETERS..                                         *
002500*     LK-VALUE-TEXT    PIC X(100) - CANDIDATE VALUE               *
002600*     LK-SYNTAX-EXPR   PIC X(250) - SPC-SYNTAX EXPRESSION         *
002700*     LK-REQUIRED-IND  PIC X(01) -  'Y' IF FIELD IS REQUIRED      *
002800*     LK-SYNTAX-RESULT PIC X(01) -  RETURNED 'S'/'W'/'E'          *
002900*     LK-DETAIL-TEXT   PIC X(200) - RETURNED DETAIL TEXT          *
003000*                                                                *
003100*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003200*     ABENDS IF THE SYNTAX EXPRESSION NAMES A STRINGTYPE NOT      *
003300*     RECOGNIZED BELOW -- THAT IS A DEFECT IN THE SPEC TABLE,     *
003400*     NOT A DATA ERROR, AND IS NOT RECOVERABLE AT RUN TIME.       *
003500*                                                                *
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003700*     EMINCATV ---- UNFCCC ANNEX 1 CATEGORY TABLE LOOKUP          *
003800*                                                                *
003900*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004000*     WS-MONTH-DAYS-TABLE -- DAYS-IN-MONTH TABLE FOR TIMESTAMP    *
004100*                            CALENDAR VALIDATION.                 *
004200*                                                                *
004300******************************************************************
004400*----------------------------------------------------------------*
004500* CHANGE LOG                                                      *
004600*----------------------------------------------------------------*
004700* DATE       WHO  TICKET    DESCRIPTION                           *
004800*----------------------------------------------------------------*
004900* 07/1989    RJK  TK-8805   NEW PROGRAM.  {TEXT}/{FLOAT}/[LIST]   *
005000*                           CHECKING ONLY.                        *
005100* 03/1991    RJK  TK-8841   ADDED {TIMESTAMP} CHECK (DATE ONLY -  *
005200*                           NO TIME-OF-DAY PORTION YET).          *
005300* 09/1992    PVH  TK-8850   ADDED TIME-OF-DAY AND UTC OFFSET TO   *
005400*                           {TIMESTAMP} CHECK PER REPORTER        *
005500*                           COMPLAINTS ABOUT REJECTED TIMESTAMPS. *
005600* 02/1994    PVH  TK-9142   ADDED {BOOL}, {DOI}, {UNFCCC_CAT}     *
005700*                           STRINGTYPES; CALLS EMINCATV.          *
005800* 06/1995    RJK  TK-9190   ADDED {URL} STRINGTYPE.                *
005900* 12/1998    LMS  TK-9501   Y2K IMPACT REVIEW -- {TIMESTAMP}      *
006000*                           CALENDAR LOGIC USES 4-DIGIT YEARS     *
006100*                           THROUGHOUT, NO 2-DIGIT YEAR WINDOWING.*
006200*                           NO CHANGE REQUIRED.                   *
006300* 04/2000    LMS  TK-9680   CORRECTED LEAP-YEAR TEST (WAS MISSING *
006400*                           THE DIVISIBLE-BY-400 CENTURY RULE).   *
006500* 11/2002    DWT  TK-1025   ADDED {TYPE},... DELIMITED-LIST        *
006600*                           STRINGTYPE SUFFIX HANDLING.            *
006700* 08/2008    DWT  TK-1360   ADDED {FLOAT} HEAD/TAIL LIST-OPTION    *
006800*                           MATCHING ({FLOAT}_VERSION, CI{FLOAT}).*
006850* 03/2011    DWT  TK-1940   PLAIN LIST OPTION WAS MATCHING ON A    *
006860*                           LEADING-SUBSTRING COMPARE -- "20-YEAR" *
006870*                           WRONGLY PASSED "20-YEAR-OLD".  NOW     *
006880*                           COMPARES THE FULL FIELDS.  ALSO        *
006890*                           DROPPED A STRAY MOVE IN THE <HEAD>     *
006900*                           {FLOAT} OPTION THAT WAS CLOBBERING THE *
006910*                           UNSTRING REMAINDER, AND ADDED THE      *
006920*                           24:00 MIDNIGHT RULE TO THE TIME-OF-DAY *
006930*                           CHECK (HOUR 24 NOW REQUIRES ZERO       *
006940*                           MINUTE AND SECOND).                    *
006941* 02/2016    DWT  TK-2242   ERROR/WARNING DETAIL TEXT WAS STRINGING *
006942*                           LK-VALUE-TEXT AND LK-SYNTAX-EXPR IN AT  *
006943*                           THEIR FULL LINKAGE WIDTH, LEAVING A     *
006944*                           BLANK GAP BEFORE ANY TEXT THAT FOLLOWED *
006945*                           THE VALUE IN THE MESSAGE.  NOW TRIMMED  *
006946*                           WITH 1030-FIND-STRING-LENGTH BEFORE     *
006947*                           EACH STRING STATEMENT.                  *
006950*----------------------------------------------------------------*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS NUMERIC-DIGIT IS "0123456789"
007500     CLASS ALPHANUMERIC-DOI IS
007600         "0123456789"
007700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007800         "abcdefghijklmnopqrstuvwxyz"
007900     UPSI-0 ON STATUS IS EMINSYNX-TRACE-ON
008000                OFF STATUS IS EMINSYNX-TRACE-OFF.
008100 DATA DIVISION.
008200 WORKING-STORAGE SECTION.
008300 01  FILLER                  PIC X(32)
008400     VALUE 'EMINSYNX WORKING STORAGE BEGINS'.
008500******************************************************************
008600*    DATA AREAS                                                  *
008700******************************************************************
008800     COPY EMWRKAR.
008900 EJECT
009000******************************************************************
009100*    READ ONLY CONSTANTS                                         *
009200******************************************************************
009300 01  READ-ONLY-WORK-AREA.
009400     05  WS-DUMMY                PIC X VALUE SPACE.
009500     05  WS-VALUE-SIZE           PIC S9(04) COMP VALUE +100.
009600     05  WS-SYNTAX-SIZE          PIC S9(04) COMP VALUE +250.
009650     05  FILLER                  PIC X(04) VALUE SPACES.
009700 EJECT
009800******************************************************************
009900*    MONTH/DAY CALENDAR TABLE -- USED BY {TIMESTAMP} CHECK       *
010000******************************************************************
010100 01  WS-MONTH-DAYS-VALUES.
010200     05  FILLER PIC 9(02) VALUE 31.
010300     05  FILLER PIC 9(02) VALUE 28.
010400     05  FILLER PIC 9(02) VALUE 31.
010500     05  FILLER PIC 9(02) VALUE 30.
010600     05  FILLER PIC 9(02) VALUE 31.
010700     05  FILLER PIC 9(02) VALUE 30.
010800     05  FILLER PIC 9(02) VALUE 31.
010900     05  FILLER PIC 9(02) VALUE 31.
011000     05  FILLER PIC 9(02) VALUE 30.
011100     05  FILLER PIC 9(02) VALUE 31.
011200     05  FILLER PIC 9(02) VALUE 30.
011300     05  FILLER PIC 9(02) VALUE 31.
011400 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-VALUES.
011500     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
011600                          INDEXED BY WS-MON-IDX PIC 9(02).
011700 EJECT
011800******************************************************************
011900*    VARIABLE DATA AREAS                                         *
012000******************************************************************
012100 01  VARIABLE-WORK-AREA.
012200     05  WS-SUB                  PIC S9(04) COMP VALUE 0.
012300     05  WS-SUB2                 PIC S9(04) COMP VALUE 0.
012400     05  WS-VALUE-LEN            PIC S9(04) COMP VALUE 0.
012500     05  WS-SYNTAX-LEN           PIC S9(04) COMP VALUE 0.
012600     05  WS-ABEND-TYPE-NAME      PIC X(20) VALUE SPACES.
012650     05  FILLER                  PIC X(04) VALUE SPACES.
012700 EJECT
012800******************************************************************
012900*    STRING-NORMALIZE WORK AREAS -- SHARED BY BOTH THE SYNTAX    *
013000*    EXPRESSION AND THE CANDIDATE VALUE (PARAGRAPH 1000 IS       *
013100*    PERFORMED ONCE FOR EACH, WS-CW-SOURCE LOADED BEFORE EACH    *
013200*    CALL).                                                       *
013300******************************************************************
013400 01  WS-CW-SOURCE-AREA.
013500     05  WS-CW-SOURCE            PIC X(250).
013600 01  WS-CW-SOURCE-TABLE REDEFINES WS-CW-SOURCE-AREA.
013700     05  WS-CW-SRC-CHAR OCCURS 250 TIMES PIC X.
013800 01  WS-CW-PASS1-AREA.
013900     05  WS-CW-PASS1             PIC X(250) VALUE SPACES.
014000 01  WS-CW-PASS1-TABLE REDEFINES WS-CW-PASS1-AREA.
014100     05  WS-CW-P1-CHAR OCCURS 250 TIMES PIC X.
014200 01  WS-CW-FINAL-AREA.
014300     05  WS-CW-FINAL             PIC X(250) VALUE SPACES.
014400 01  WS-CW-FINAL-TABLE REDEFINES WS-CW-FINAL-AREA.
014500     05  WS-CW-FIN-CHAR OCCURS 250 TIMES PIC X.
014600 01  NORMALIZE-CONTROL-AREA.
014700     05  WS-CW-OUT-LEN           PIC S9(04) COMP VALUE 0.
014800     05  WS-CW-LAST-SPACE-IND    PIC X(01) VALUE 'Y'.
014900         88  CW-LAST-WAS-SPACE       VALUE 'Y'.
015000         88  CW-LAST-NOT-SPACE       VALUE 'N'.
015050     05  FILLER                  PIC X(04) VALUE SPACES.
015100 01  WS-NORM-SYNTAX              PIC X(250) VALUE SPACES.
015200 01  WS-NORM-VALUE               PIC X(250) VALUE SPACES.
015300 EJECT
015400******************************************************************
015500*    GENERIC STRING-LENGTH WORK AREA (PARAGRAPH 1030)            *
015600******************************************************************
015700 01  WS-LEN-SOURCE               PIC X(250).
015800 01  WS-LEN-SOURCE-TABLE REDEFINES WS-LEN-SOURCE.
015900     05  WS-LEN-CHAR OCCURS 250 TIMES PIC X.
016000 01  WS-LEN-RESULT               PIC S9(04) COMP VALUE 0.
016100 EJECT
016200******************************************************************
016300*    PRIMITIVE-TYPE DISPATCH WORK AREA                           *
016400******************************************************************
016500 01  WS-TYPE-RAW                 PIC X(30)  VALUE SPACES.
016600 01  WS-TYPE-NAME                PIC X(20)  VALUE SPACES.
016700 01  WS-SYNTAX-REMAINDER         PIC X(220) VALUE SPACES.
016800 EJECT
016900******************************************************************
017000*    LIST-MATCHING WORK AREA (SYNTAX [OPT1|OPT2|...])            *
017100******************************************************************
017200 01  WS-LIST-BODY                PIC X(248) VALUE SPACES.
017300 01  WS-LIST-REMAINING           PIC X(248) VALUE SPACES.
017400 01  WS-LIST-OPTION              PIC X(80)  VALUE SPACES.
017500 01  WS-LIST-OPTION-LEN          PIC S9(04) COMP VALUE 0.
017600 01  WS-LIST-MATCHED-IND         PIC X(01)  VALUE 'N'.
017700     88  LIST-IS-MATCHED             VALUE 'Y'.
017800 01  WS-LIST-DELIM-FOUND         PIC X(01)  VALUE SPACE.
017900 EJECT
018000******************************************************************
018100*    FLOAT-CHECK WORK AREA                                       *
018200******************************************************************
018300 01  FLOAT-CHECK-WORK-AREA.
018400     05  WS-FLOAT-TEXT           PIC X(80)  VALUE SPACES.
018500     05  WS-FLOAT-TEXT-TABLE REDEFINES WS-FLOAT-TEXT.
018600         10  WS-FLOAT-CHAR OCCURS 80 TIMES PIC X.
018700     05  WS-FLOAT-LEN            PIC S9(04) COMP VALUE 0.
018800     05  WS-FLOAT-DIGIT-CNT      PIC S9(04) COMP VALUE 0.
018900     05  WS-FLOAT-DOT-CNT        PIC S9(04) COMP VALUE 0.
019000     05  WS-FLOAT-START-SUB      PIC S9(04) COMP VALUE 1.
019050     05  WS-FLOAT-SUB            PIC S9(04) COMP VALUE 0.
019100     05  WS-FLOAT-VALID-IND      PIC X(01)  VALUE 'Y'.
019200         88  FLOAT-IS-VALID          VALUE 'Y'.
019250     05  FILLER                  PIC X(04) VALUE SPACES.
019300 EJECT
019400******************************************************************
019500*    TIMESTAMP-CHECK WORK AREA                                   *
019600******************************************************************
019700 01  TIMESTAMP-CHECK-WORK-AREA.
019800     05  WS-TS-VALID-IND         PIC X(01) VALUE 'Y'.
019900         88  TS-IS-VALID             VALUE 'Y'.
020000     05  WS-TS-DATE-PART         PIC X(40) VALUE SPACES.
020100     05  WS-TS-TIME-PART         PIC X(40) VALUE SPACES.
020200     05  WS-TS-OFFSET-PART       PIC X(20) VALUE SPACES.
020300     05  WS-TS-TIMEONLY-PART     PIC X(40) VALUE SPACES.
020400     05  WS-TS-YEAR              PIC 9(04) VALUE 0.
020500     05  WS-TS-MONTH             PIC 9(02) VALUE 0.
020600     05  WS-TS-DAY               PIC 9(02) VALUE 0.
020700     05  WS-TS-HOUR              PIC 9(02) VALUE 0.
020800     05  WS-TS-MINUTE            PIC 9(02) VALUE 0.
020900     05  WS-TS-SECOND            PIC 9(02) VALUE 0.
021000     05  WS-TS-OFF-HOUR          PIC 9(02) VALUE 0.
021100     05  WS-TS-OFF-MINUTE        PIC 9(02) VALUE 0.
021200     05  WS-TS-DATE-LEN          PIC S9(04) COMP VALUE 0.
021300     05  WS-TS-TIME-LEN          PIC S9(04) COMP VALUE 0.
021400     05  WS-TS-LEAP-IND          PIC X(01) VALUE 'N'.
021500         88  TS-YEAR-IS-LEAP         VALUE 'Y'.
021550     05  WS-TS-LEAP-QUOT         PIC S9(06) COMP VALUE 0.
021560     05  WS-TS-LEAP-REM          PIC S9(04) COMP VALUE 0.
021580     05  FILLER                  PIC X(04) VALUE SPACES.
021600 EJECT
021700******************************************************************
021800*    BOOL-CHECK WORK AREA                                        *
021900******************************************************************
022000 01  WS-BOOL-WORK                PIC X(10) VALUE SPACES.
022100 EJECT
022200******************************************************************
022300*    DOI-CHECK WORK AREA                                         *
022400******************************************************************
022500 01  DOI-CHECK-WORK-AREA.
022600     05  WS-DOI-WORK             PIC X(100) VALUE SPACES.
022700     05  WS-DOI-AFTER-PREFIX     PIC X(96)  VALUE SPACES.
022800     05  WS-DOI-REGISTRANT       PIC X(48)  VALUE SPACES.
022900     05  WS-DOI-SUFFIX           PIC X(48)  VALUE SPACES.
023000     05  WS-DOI-REG-BODY         PIC X(44)  VALUE SPACES.
023100     05  WS-DOI-REG-BODY-TABLE REDEFINES WS-DOI-REG-BODY.
023200         10  WS-DOI-REG-CHAR OCCURS 44 TIMES PIC X.
023300     05  WS-DOI-SUFFIX-TABLE REDEFINES WS-DOI-SUFFIX.
023400         10  WS-DOI-SUF-CHAR OCCURS 48 TIMES PIC X.
023500     05  WS-DOI-DOT-CNT          PIC S9(04) COMP VALUE 0.
023600     05  WS-DOI-VALID-IND        PIC X(01)  VALUE 'Y'.
023700         88  DOI-IS-VALID            VALUE 'Y'.
023750     05  FILLER                  PIC X(04) VALUE SPACES.
023800 EJECT
023900******************************************************************
024000*    URL-CHECK WORK AREA                                         *
024100******************************************************************
024200 01  URL-CHECK-WORK-AREA.
024300     05  WS-URL-WORK             PIC X(100) VALUE SPACES.
024400     05  WS-URL-AFTER-SCHEME     PIC X(92)  VALUE SPACES.
024500     05  WS-URL-HOST             PIC X(92)  VALUE SPACES.
024600     05  WS-URL-HOST-TABLE REDEFINES WS-URL-HOST.
024700         10  WS-URL-HOST-CHAR OCCURS 92 TIMES PIC X.
024800     05  WS-URL-HOST-LEN         PIC S9(04) COMP VALUE 0.
024900     05  WS-URL-DOT-CNT          PIC S9(04) COMP VALUE 0.
025000     05  WS-URL-LAST-LABEL-LEN   PIC S9(04) COMP VALUE 0.
025100     05  WS-URL-VALID-IND        PIC X(01)  VALUE 'Y'.
025200         88  URL-IS-VALID            VALUE 'Y'.
025250     05  FILLER                  PIC X(04) VALUE SPACES.
025300 EJECT
025400******************************************************************
025500*    DELIMITED-LIST-CHECK WORK AREA ({TYPE},...)                 *
025600******************************************************************
025700 01  DLIST-CHECK-WORK-AREA.
025800     05  WS-DLIST-REMAINING      PIC X(220) VALUE SPACES.
025900     05  WS-DLIST-ELEMENT        PIC X(100) VALUE SPACES.
026000     05  WS-DLIST-ALL-OK-IND     PIC X(01)  VALUE 'Y'.
026100         88  DLIST-ALL-OK            VALUE 'Y'.
026200     05  WS-DLIST-SUB-RESULT     PIC X(01)  VALUE 'S'.
026300     05  WS-DLIST-SUB-DETAIL     PIC X(200) VALUE SPACES.
026350     05  FILLER                  PIC X(04) VALUE SPACES.
026400 EJECT
026500******************************************************************
026600*    UNFCCC-CAT CHECK WORK AREA                                  *
026700******************************************************************
026800 01  WS-CAT-CANDIDATE            PIC X(80) VALUE SPACES.
026900 01  WS-CAT-MATCH-FLAG           PIC X(01) VALUE 'N'.
027000     88  CAT-MATCHED                 VALUE 'Y'.
027100 EJECT
027200 01  FILLER                      PIC X(32)
027300     VALUE 'EMINSYNX WORKING STORAGE ENDS  '.
027400 LINKAGE SECTION.
027500 01  LK-VALUE-TEXT               PIC X(100).
027600 01  LK-SYNTAX-EXPR              PIC X(250).
027700 01  LK-REQUIRED-IND             PIC X(01).
027800 01  LK-SYNTAX-RESULT            PIC X(01).
027900     88  SYNTAX-IS-OK                VALUE 'S'.
028000     88  SYNTAX-IS-WARNING           VALUE 'W'.
028100     88  SYNTAX-IS-ERROR             VALUE 'E'.
028200 01  LK-DETAIL-TEXT              PIC X(200).
028300 EJECT
028400******************************************************************
028500*                        PROCEDURE DIVISION                     *
028600******************************************************************
028700 PROCEDURE DIVISION USING LK-VALUE-TEXT
028800                          LK-SYNTAX-EXPR
028900                          LK-REQUIRED-IND
029000                          LK-SYNTAX-RESULT
029100                          LK-DETAIL-TEXT.
029200******************************************************************
029300*                        MAINLINE LOGIC                          *
029400******************************************************************
029500 0000-CONTROL-PROCESS.
029600     MOVE SPACES TO LK-DETAIL-TEXT
029700     SET SYNTAX-IS-OK TO TRUE
029800     MOVE LK-SYNTAX-EXPR TO WS-CW-SOURCE
029900     PERFORM 1000-NORMALIZE-STRING THRU 1099-NORMALIZE-STRING-EXIT
030000     MOVE WS-CW-FINAL TO WS-NORM-SYNTAX
030100     MOVE SPACES TO WS-CW-SOURCE
030200     MOVE LK-VALUE-TEXT TO WS-CW-SOURCE
030300     PERFORM 1000-NORMALIZE-STRING THRU 1099-NORMALIZE-STRING-EXIT
030400     MOVE WS-CW-FINAL TO WS-NORM-VALUE
030500     PERFORM 2000-CHECK-SYNTAX THRU 2099-CHECK-SYNTAX-EXIT
030600     GOBACK
030700     .
030800 EJECT
030900******************************************************************
031000*     NORMALIZE A STRING -- COLLAPSE WHITESPACE RUNS TO ONE      *
031100*     SPACE, TRIM LEADING/TRAILING SPACE, THEN REMOVE THE SPACE  *
031200*     FROM EVERY ", " PAIR.  WS-CW-SOURCE IN, WS-CW-FINAL OUT.   *
031300******************************************************************
031400 1000-NORMALIZE-STRING.
031500     MOVE SPACES TO WS-CW-PASS1
031600     MOVE SPACES TO WS-CW-FINAL
031700     PERFORM 1010-COLLAPSE-WHITESPACE
031800         THRU 1019-COLLAPSE-WHITESPACE-EXIT
031900     PERFORM 1020-STRIP-COMMA-SPACE
032000         THRU 1029-STRIP-COMMA-SPACE-EXIT
032100     .
032200 1099-NORMALIZE-STRING-EXIT.
032300     EXIT.
032400 EJECT
032500 1010-COLLAPSE-WHITESPACE.
032600     MOVE ZERO TO WS-CW-OUT-LEN
032700     SET CW-LAST-WAS-SPACE TO TRUE
032800     PERFORM 1012-COLLAPSE-ONE-CHARACTER
032900         VARYING WS-SUB FROM 1 BY 1
033000         UNTIL WS-SUB > 250
033100     .
033200 1019-COLLAPSE-WHITESPACE-EXIT.
033300     EXIT.
033400 1012-COLLAPSE-ONE-CHARACTER.
033500     IF WS-CW-SRC-CHAR (WS-SUB) = SPACE
033600        IF CW-LAST-NOT-SPACE
033700           ADD 1 TO WS-CW-OUT-LEN
033800           MOVE SPACE TO WS-CW-P1-CHAR (WS-CW-OUT-LEN)
033900           SET CW-LAST-WAS-SPACE TO TRUE
034000        END-IF
034100     ELSE
034200        ADD 1 TO WS-CW-OUT-LEN
034300        MOVE WS-CW-SRC-CHAR (WS-SUB) TO WS-CW-P1-CHAR (WS-CW-OUT-LEN)
034400        SET CW-LAST-NOT-SPACE TO TRUE
034500     END-IF
034600     .
034700 EJECT
034800*    TRAILING SPACE LEFT BY THE COLLAPSE PASS IS HARMLESS --      *
034900*    PIC X(250) IS ALREADY SPACE-FILLED.  A LEADING SPACE CAN    *
035000*    REMAIN WHEN THE ORIGINAL STRING STARTED WITH BLANKS; SHIFT  *
035100*    THE RESULT LEFT ONE POSITION IN THAT CASE.                  *
035200 1020-STRIP-COMMA-SPACE.
035300     MOVE ZERO TO WS-SUB2
035400     IF WS-CW-P1-CHAR (1) = SPACE AND WS-CW-OUT-LEN > 0
035500        MOVE 2 TO WS-SUB
035600     ELSE
035700        MOVE 1 TO WS-SUB
035800     END-IF
035900     PERFORM 1022-COPY-STRIPPING-COMMA-SPACE
036000         UNTIL WS-SUB > WS-CW-OUT-LEN
036100     .
036200 1029-STRIP-COMMA-SPACE-EXIT.
036300     EXIT.
036400 1022-COPY-STRIPPING-COMMA-SPACE.
036500     IF WS-CW-P1-CHAR (WS-SUB) = SPACE
036600        AND WS-SUB2 > 0
036700        AND WS-CW-FIN-CHAR (WS-SUB2) = ','
036800        CONTINUE
036900     ELSE
037000        ADD 1 TO WS-SUB2
037100        MOVE WS-CW-P1-CHAR (WS-SUB) TO WS-CW-FIN-CHAR (WS-SUB2)
037200     END-IF
037300     ADD 1 TO WS-SUB
037400     .
037500 EJECT
037600******************************************************************
037700*     FIND THE LENGTH OF A SPACE-PADDED STRING (GENERIC).        *
037800*     WS-LEN-SOURCE IN, WS-LEN-RESULT OUT.                       *
037900******************************************************************
038000 1030-FIND-STRING-LENGTH.
038100     MOVE 250 TO WS-LEN-RESULT
038200     PERFORM 1032-BACK-UP-OVER-TRAILING-SPACE
038300         UNTIL WS-LEN-RESULT = 0
038400            OR WS-LEN-CHAR (WS-LEN-RESULT) NOT = SPACE
038500     .
038600 1039-FIND-STRING-LENGTH-EXIT.
038700     EXIT.
038800 1032-BACK-UP-OVER-TRAILING-SPACE.
038900     SUBTRACT 1 FROM WS-LEN-RESULT
039000     .
039020******************************************************************
039030*    02/2016 DWT TK-2242 - TRIM LK-VALUE-TEXT/LK-SYNTAX-EXPR      *
039040*    TO THEIR TRUE LENGTH BEFORE STRINGING INTO A DETAIL MESSAGE  *
039050*    SO THE FULL 100/250-BYTE LINKAGE WIDTH DOES NOT LEAVE A      *
039060*    BLANK GAP WHEN MORE TEXT FOLLOWS THE VALUE/SYNTAX.           *
039070******************************************************************
039080 1040-TRIM-VALUE-TEXT.
039090     MOVE LK-VALUE-TEXT TO WS-LEN-SOURCE
039100     PERFORM 1030-FIND-STRING-LENGTH THRU 1039-FIND-STRING-LENGTH-EXIT
039110     MOVE WS-LEN-RESULT TO WS-VALUE-LEN
039120     IF WS-VALUE-LEN = 0
039130        MOVE 1 TO WS-VALUE-LEN
039140     END-IF
039150     .
039160 1049-TRIM-VALUE-TEXT-EXIT.
039170     EXIT.
039180 1050-TRIM-SYNTAX-TEXT.
039190     MOVE LK-SYNTAX-EXPR TO WS-LEN-SOURCE
039200     PERFORM 1030-FIND-STRING-LENGTH THRU 1039-FIND-STRING-LENGTH-EXIT
039210     MOVE WS-LEN-RESULT TO WS-SYNTAX-LEN
039220     IF WS-SYNTAX-LEN = 0
039230        MOVE 1 TO WS-SYNTAX-LEN
039240     END-IF
039250     .
039260 1059-TRIM-SYNTAX-TEXT-EXIT.
039270     EXIT.
039280 EJECT
039290******************************************************************
039295*     DISPATCH A NORMALIZED VALUE/SYNTAX PAIR                    *
039298******************************************************************
039500 2000-CHECK-SYNTAX.
039600     IF WS-NORM-VALUE = SPACES
039700        IF LK-REQUIRED-IND = 'Y'
039800           SET SYNTAX-IS-ERROR TO TRUE
039900           MOVE 'Required field is empty.' TO LK-DETAIL-TEXT
040000        ELSE
040100           SET SYNTAX-IS-OK TO TRUE
040200        END-IF
040300     ELSE
040400        IF WS-NORM-SYNTAX (1:5) = '{wkt}'
040500           SET SYNTAX-IS-WARNING TO TRUE
040550           PERFORM 1040-TRIM-VALUE-TEXT THRU 1049-TRIM-VALUE-TEXT-EXIT
040600           STRING 'Syntax is {wkt}, but no automatic checking '
040700                  'available yet. Value is: ' DELIMITED BY SIZE
040800                  LK-VALUE-TEXT (1:WS-VALUE-LEN) DELIMITED BY SIZE
040900                  INTO LK-DETAIL-TEXT
041000        ELSE
041100           IF WS-NORM-SYNTAX (1:1) = '['
041200              PERFORM 2100-CHECK-LIST-SYNTAX
041300                  THRU 2199-CHECK-LIST-SYNTAX-EXIT
041400           ELSE
041500              IF WS-NORM-SYNTAX (1:1) = '{'
041600                 PERFORM 2200-CHECK-PRIMITIVE-TYPE
041700                     THRU 2299-CHECK-PRIMITIVE-TYPE-EXIT
041800              ELSE
041900                 SET SYNTAX-IS-OK TO TRUE
042000              END-IF
042100           END-IF
042200        END-IF
042300     END-IF
042400     .
042500 2099-CHECK-SYNTAX-EXIT.
042600     EXIT.
042700 EJECT
042800******************************************************************
042900*     LIST MATCHING -- SYNTAX IS [OPT1|OPT2|...]                 *
043000******************************************************************
043100 2100-CHECK-LIST-SYNTAX.
043200     MOVE ZERO TO WS-SYNTAX-LEN
043300     MOVE WS-NORM-SYNTAX TO WS-LEN-SOURCE
043400     PERFORM 1030-FIND-STRING-LENGTH THRU 1039-FIND-STRING-LENGTH-EXIT
043500     MOVE WS-LEN-RESULT TO WS-SYNTAX-LEN
043600     MOVE SPACES TO WS-LIST-BODY
043700     IF WS-SYNTAX-LEN > 2
043800        MOVE WS-NORM-SYNTAX (2:WS-SYNTAX-LEN - 2) TO WS-LIST-BODY
043900     END-IF
044000     MOVE WS-LIST-BODY TO WS-LIST-REMAINING
044100     SET WS-LIST-MATCHED-IND TO 'N'
044200     PERFORM 2110-CHECK-ONE-LIST-OPTION
044300         UNTIL WS-LIST-REMAINING = SPACES
044400            OR LIST-IS-MATCHED
044500     IF LIST-IS-MATCHED
044600        SET SYNTAX-IS-OK TO TRUE
044700     ELSE
044800        SET SYNTAX-IS-ERROR TO TRUE
044820        PERFORM 1040-TRIM-VALUE-TEXT THRU 1049-TRIM-VALUE-TEXT-EXIT
044840        PERFORM 1050-TRIM-SYNTAX-TEXT THRU 1059-TRIM-SYNTAX-TEXT-EXIT
044900        STRING 'Invalid value: "' DELIMITED BY SIZE
045000               LK-VALUE-TEXT (1:WS-VALUE-LEN) DELIMITED BY SIZE
045100               '". Accepted syntax: ' DELIMITED BY SIZE
045200               LK-SYNTAX-EXPR (1:WS-SYNTAX-LEN) DELIMITED BY SIZE
045300               '.' DELIMITED BY SIZE
045400               INTO LK-DETAIL-TEXT
045500     END-IF
045600     .
045700 2199-CHECK-LIST-SYNTAX-EXIT.
045800     EXIT.
045900 EJECT
046000*    SPLIT THE NEXT "|"-DELIMITED OPTION OFF WS-LIST-REMAINING,   *
046100*    TRIM IT, AND TEST THE VALUE AGAINST IT.                      *
046150*    03/2011 DWT TK-1940 - PLAIN OPTION COMPARE MUST BE FULL-FIELD,*
046160*    NOT A LEADING SUBSTRING (SEE "ANY OTHER OPTION" BRANCH BELOW).*
046200 2110-CHECK-ONE-LIST-OPTION.
046300     UNSTRING WS-LIST-REMAINING DELIMITED BY '|'
046400         INTO WS-LIST-OPTION WS-LIST-REMAINING
046500     MOVE WS-LIST-OPTION TO WS-LEN-SOURCE
046600     PERFORM 1030-FIND-STRING-LENGTH THRU 1039-FIND-STRING-LENGTH-EXIT
046700     MOVE WS-LEN-RESULT TO WS-LIST-OPTION-LEN
046800     IF WS-LIST-OPTION-LEN > 0
046900        IF WS-LIST-OPTION (1:1) = '{'
047000           AND WS-LIST-OPTION (WS-LIST-OPTION-LEN:1) = '}'
047100           MOVE WS-LIST-OPTION (2:WS-LIST-OPTION-LEN - 2)
047200                TO WS-TYPE-NAME
047300           MOVE SPACES TO WS-SYNTAX-REMAINDER
047400           PERFORM 2200-CHECK-PRIMITIVE-TYPE-BY-NAME
047500               THRU 2209-CHECK-PRIMITIVE-TYPE-BY-NAME-EXIT
047600           IF SYNTAX-IS-OK
047700              SET LIST-IS-MATCHED TO TRUE
047800           END-IF
047900        ELSE
048000           IF WS-LIST-OPTION (1:7) = '{float}'
048100              PERFORM 2120-CHECK-FLOAT-TAIL-OPTION
048200                  THRU 2129-CHECK-FLOAT-TAIL-OPTION-EXIT
048300           ELSE
048400              IF WS-LIST-OPTION-LEN > 7
048500                 AND WS-LIST-OPTION (WS-LIST-OPTION-LEN - 6:7)
048600                     = '{float}'
048700                 PERFORM 2130-CHECK-FLOAT-HEAD-OPTION
048800                     THRU 2139-CHECK-FLOAT-HEAD-OPTION-EXIT
048900              ELSE
049000                 IF WS-NORM-VALUE = WS-LIST-OPTION
049200                    SET LIST-IS-MATCHED TO TRUE
049300                 END-IF
049400              END-IF
049500           END-IF
049600        END-IF
049700     END-IF
049800     SET SYNTAX-IS-OK TO TRUE
049900     .
050000 EJECT
050100*    OPTION IS "{FLOAT}<TAIL>" -- VALUE MUST END WITH <TAIL> AND  *
050200*    THE LEADING SUBSTRING MUST BE A VALID FLOAT.                 *
050300 2120-CHECK-FLOAT-TAIL-OPTION.
050400     MOVE WS-LIST-OPTION (8:WS-LIST-OPTION-LEN - 7)
050500          TO WS-LIST-OPTION
050600     MOVE WS-NORM-VALUE TO WS-LEN-SOURCE
050700     PERFORM 1030-FIND-STRING-LENGTH THRU 1039-FIND-STRING-LENGTH-EXIT
050800     IF WS-LEN-RESULT > (WS-LIST-OPTION-LEN - 7)
050900        IF WS-NORM-VALUE
051000           (WS-LEN-RESULT - (WS-LIST-OPTION-LEN - 7) + 1:
051100            WS-LIST-OPTION-LEN - 7) = WS-LIST-OPTION
051200                (1:WS-LIST-OPTION-LEN - 7)
051300           MOVE WS-NORM-VALUE
051400                (1:WS-LEN-RESULT - (WS-LIST-OPTION-LEN - 7))
051500                TO WS-FLOAT-TEXT
051600           PERFORM 2210-CHECK-FLOAT-TYPE
051700               THRU 2219-CHECK-FLOAT-TYPE-EXIT
051800           IF SYNTAX-IS-OK
051900              SET LIST-IS-MATCHED TO TRUE
052000           END-IF
052100        END-IF
052200     END-IF
052300     .
052400 2129-CHECK-FLOAT-TAIL-OPTION-EXIT.
052500     EXIT.
052600 EJECT
052700*    OPTION IS "<HEAD>{FLOAT}" -- VALUE MUST START WITH <HEAD>    *
052800*    AND THE TRAILING SUBSTRING MUST BE A VALID FLOAT.            *
052850*    03/2011 DWT TK-1940 - REMOVED A MOVE HERE THAT WAS STORING   *
052860*    THE HEAD LITERAL INTO WS-LIST-REMAINING AND CLOBBERING THE   *
052870*    UNCONSUMED PART OF THE OPTION LIST SET BY 2110'S UNSTRING.   *
052900 2130-CHECK-FLOAT-HEAD-OPTION.
053200     MOVE WS-NORM-VALUE TO WS-LEN-SOURCE
053300     PERFORM 1030-FIND-STRING-LENGTH THRU 1039-FIND-STRING-LENGTH-EXIT
053400     IF WS-LEN-RESULT > (WS-LIST-OPTION-LEN - 7)
053500        IF WS-NORM-VALUE (1:WS-LIST-OPTION-LEN - 7) =
053600           WS-LIST-OPTION (1:WS-LIST-OPTION-LEN - 7)
053700           MOVE WS-NORM-VALUE
053800                (WS-LIST-OPTION-LEN - 7 + 1:
053900                 WS-LEN-RESULT - (WS-LIST-OPTION-LEN - 7))
054000                TO WS-FLOAT-TEXT
054100           PERFORM 2210-CHECK-FLOAT-TYPE
054200               THRU 2219-CHECK-FLOAT-TYPE-EXIT
054300           IF SYNTAX-IS-OK
054400              SET LIST-IS-MATCHED TO TRUE
054500           END-IF
054600        END-IF
054700     END-IF
054800     .
054900 2139-CHECK-FLOAT-HEAD-OPTION-EXIT.
055000     EXIT.
055100 EJECT
055200******************************************************************
055300*     PRIMITIVE-TYPE DISPATCH -- SYNTAX IS {TYPE} OR {TYPE},...  *
055400******************************************************************
055500 2200-CHECK-PRIMITIVE-TYPE.
055600     MOVE WS-NORM-SYNTAX TO WS-LEN-SOURCE
055700     PERFORM 1030-FIND-STRING-LENGTH THRU 1039-FIND-STRING-LENGTH-EXIT
055800     MOVE WS-LEN-RESULT TO WS-SYNTAX-LEN
055900     MOVE SPACES TO WS-TYPE-RAW
056000     MOVE SPACES TO WS-SYNTAX-REMAINDER
056100     UNSTRING WS-NORM-SYNTAX (1:WS-SYNTAX-LEN) DELIMITED BY '}'
056200         INTO WS-TYPE-RAW WS-SYNTAX-REMAINDER
056300     MOVE WS-TYPE-RAW (2:18) TO WS-TYPE-NAME
056400     IF WS-SYNTAX-REMAINDER (1:1) = ','
056500        PERFORM 2260-CHECK-DELIMITED-LIST-TYPE
056600            THRU 2269-CHECK-DELIMITED-LIST-TYPE-EXIT
056700     ELSE
056800        PERFORM 2200-CHECK-PRIMITIVE-TYPE-BY-NAME
056900            THRU 2209-CHECK-PRIMITIVE-TYPE-BY-NAME-EXIT
057000     END-IF
057100     .
057200 2299-CHECK-PRIMITIVE-TYPE-EXIT.
057300     EXIT.
057400 EJECT
057500*    DISPATCH BY THE EXTRACTED TYPE NAME IN WS-TYPE-NAME.         *
057600 2200-CHECK-PRIMITIVE-TYPE-BY-NAME.
057700     EVALUATE WS-TYPE-NAME
057800        WHEN 'text'
057900           SET SYNTAX-IS-OK TO TRUE
058000        WHEN 'int'
058100           SET SYNTAX-IS-OK TO TRUE
058200        WHEN 'float'
058300           MOVE WS-NORM-VALUE TO WS-FLOAT-TEXT
058400           PERFORM 2210-CHECK-FLOAT-TYPE
058500               THRU 2219-CHECK-FLOAT-TYPE-EXIT
058600        WHEN 'timestamp'
058700           PERFORM 2220-CHECK-TIMESTAMP-TYPE
058800               THRU 2229-CHECK-TIMESTAMP-TYPE-EXIT
058900        WHEN 'bool'
059000           PERFORM 2230-CHECK-BOOL-TYPE
059100               THRU 2234-CHECK-BOOL-TYPE-EXIT
059200        WHEN 'unfccc_cat'
059300           PERFORM 2236-CHECK-UNFCCC-TYPE
059400               THRU 2239-CHECK-UNFCCC-TYPE-EXIT
059500        WHEN 'doi'
059600           PERFORM 2240-CHECK-DOI-TYPE
059700               THRU 2249-CHECK-DOI-TYPE-EXIT
059800        WHEN 'url'
059900           PERFORM 2250-CHECK-URL-TYPE
060000               THRU 2259-CHECK-URL-TYPE-EXIT
060100        WHEN OTHER
060200           MOVE WS-TYPE-NAME TO WS-ABEND-TYPE-NAME
060300           PERFORM 9900-ABEND-UNKNOWN-STRINGTYPE
060400               THRU 9909-ABEND-UNKNOWN-STRINGTYPE-EXIT
060500     END-EVALUATE
060600     .
060700 2209-CHECK-PRIMITIVE-TYPE-BY-NAME-EXIT.
060800     EXIT.
060900 EJECT
061000******************************************************************
061100*     {FLOAT} -- OPTIONAL SIGN, DIGITS, AT MOST ONE DECIMAL       *
061200*     POINT, POINT MAY LEAD OR TRAIL, NO OTHER CHARACTERS, AT     *
061300*     LEAST ONE DIGIT.                                            *
061400******************************************************************
061500 2210-CHECK-FLOAT-TYPE.
061600     MOVE WS-FLOAT-TEXT TO WS-LEN-SOURCE
061700     PERFORM 1030-FIND-STRING-LENGTH THRU 1039-FIND-STRING-LENGTH-EXIT
061800     MOVE WS-LEN-RESULT TO WS-FLOAT-LEN
061900     MOVE ZERO TO WS-FLOAT-DIGIT-CNT WS-FLOAT-DOT-CNT
062000     SET FLOAT-IS-VALID TO TRUE
062100     MOVE 1 TO WS-FLOAT-START-SUB
062200     IF WS-FLOAT-LEN = 0
062300        MOVE 'N' TO WS-FLOAT-VALID-IND
062400     ELSE
062500        IF WS-FLOAT-CHAR (1) = '+' OR WS-FLOAT-CHAR (1) = '-'
062600           MOVE 2 TO WS-FLOAT-START-SUB
062700        END-IF
062800        PERFORM 2212-CHECK-ONE-FLOAT-CHARACTER
062900            VARYING WS-FLOAT-SUB FROM WS-FLOAT-START-SUB BY 1
063000            UNTIL WS-FLOAT-SUB > WS-FLOAT-LEN
063100        IF WS-FLOAT-DIGIT-CNT = 0 OR WS-FLOAT-DOT-CNT > 1
063200           MOVE 'N' TO WS-FLOAT-VALID-IND
063300        END-IF
063400     END-IF
063500     IF FLOAT-IS-VALID
063600        SET SYNTAX-IS-OK TO TRUE
063700     ELSE
063800        SET SYNTAX-IS-ERROR TO TRUE
063850        PERFORM 1040-TRIM-VALUE-TEXT THRU 1049-TRIM-VALUE-TEXT-EXIT
063900        STRING 'Could not convert this value to a float: "'
064000               DELIMITED BY SIZE
064100               LK-VALUE-TEXT (1:WS-VALUE-LEN) DELIMITED BY SIZE
064200               '"' DELIMITED BY SIZE
064300               INTO LK-DETAIL-TEXT
064400     END-IF
064500     .
064600 2219-CHECK-FLOAT-TYPE-EXIT.
064700     EXIT.
064800 2212-CHECK-ONE-FLOAT-CHARACTER.
064900     IF WS-FLOAT-CHAR (WS-FLOAT-SUB) IS NUMERIC-DIGIT
065000        ADD 1 TO WS-FLOAT-DIGIT-CNT
065100     ELSE
065200        IF WS-FLOAT-CHAR (WS-FLOAT-SUB) = '.'
065300           ADD 1 TO WS-FLOAT-DOT-CNT
065400        ELSE
065500           MOVE 'N' TO WS-FLOAT-VALID-IND
065600        END-IF
065700     END-IF
065800     .
065900 EJECT
066300 EJECT
066400******************************************************************
066500*     {TIMESTAMP} -- ISO 8601 TRUNCATION, CALENDAR CHECKED.      *
066600******************************************************************
066700 2220-CHECK-TIMESTAMP-TYPE.
066800     SET TS-IS-VALID TO TRUE
066900     MOVE SPACES TO WS-TS-DATE-PART WS-TS-TIME-PART
067000     MOVE ZERO TO WS-TS-MONTH WS-TS-DAY
067100     UNSTRING WS-NORM-VALUE DELIMITED BY 'T' OR ' '
067200         INTO WS-TS-DATE-PART WS-TS-TIME-PART
067300     MOVE WS-TS-DATE-PART TO WS-LEN-SOURCE
067400     PERFORM 1030-FIND-STRING-LENGTH THRU 1039-FIND-STRING-LENGTH-EXIT
067500     MOVE WS-LEN-RESULT TO WS-TS-DATE-LEN
067600     PERFORM 2221-VALIDATE-DATE-PART
067700         THRU 2221-VALIDATE-DATE-PART-EXIT
067800     IF TS-IS-VALID AND WS-TS-TIME-PART NOT = SPACES
067900        PERFORM 2222-VALIDATE-TIME-PART
068000            THRU 2222-VALIDATE-TIME-PART-EXIT
068100     END-IF
068200     IF TS-IS-VALID
068300        SET SYNTAX-IS-OK TO TRUE
068400     ELSE
068500        SET SYNTAX-IS-ERROR TO TRUE
068550        PERFORM 1040-TRIM-VALUE-TEXT THRU 1049-TRIM-VALUE-TEXT-EXIT
068600        STRING 'Invalid ISO format timestamp: "' DELIMITED BY SIZE
068700               LK-VALUE-TEXT (1:WS-VALUE-LEN) DELIMITED BY SIZE
068800               '". Format is "YYYY-[MM-[DD[*HH[:MM[:SS[.fff'
068900               DELIMITED BY SIZE
069000               '[fff]]]][+HH:MM[:SS[.ffffff]]]]]".'
069100               DELIMITED BY SIZE
069200               INTO LK-DETAIL-TEXT
069300     END-IF
069400     .
069500 2229-CHECK-TIMESTAMP-TYPE-EXIT.
069600     EXIT.
069700 EJECT
069800*    DATE PART MUST BE YYYY, YYYY-MM, OR YYYY-MM-DD.              *
069900 2221-VALIDATE-DATE-PART.
070000     EVALUATE WS-TS-DATE-LEN
070100        WHEN 4
070200           IF WS-TS-DATE-PART (1:4) NOT NUMERIC-DIGIT
070300              SET TS-IS-VALID TO FALSE
070400           ELSE
070500              MOVE WS-TS-DATE-PART (1:4) TO WS-TS-YEAR
070600           END-IF
070700        WHEN 7
070800           IF WS-TS-DATE-PART (5:1) NOT = '-'
070900              SET TS-IS-VALID TO FALSE
071000           ELSE
071100              MOVE WS-TS-DATE-PART (1:4) TO WS-TS-YEAR
071200              MOVE WS-TS-DATE-PART (6:2) TO WS-TS-MONTH
071300              IF WS-TS-MONTH < 1 OR WS-TS-MONTH > 12
071400                 SET TS-IS-VALID TO FALSE
071500              END-IF
071600           END-IF
071700        WHEN 10
071800           IF WS-TS-DATE-PART (5:1) NOT = '-'
071900              OR WS-TS-DATE-PART (8:1) NOT = '-'
072000              SET TS-IS-VALID TO FALSE
072100           ELSE
072200              MOVE WS-TS-DATE-PART (1:4) TO WS-TS-YEAR
072300              MOVE WS-TS-DATE-PART (6:2) TO WS-TS-MONTH
072400              MOVE WS-TS-DATE-PART (9:2) TO WS-TS-DAY
072500              PERFORM 2223-VALIDATE-CALENDAR-DATE
072600                  THRU 2223-VALIDATE-CALENDAR-DATE-EXIT
072700           END-IF
072800        WHEN OTHER
072900           SET TS-IS-VALID TO FALSE
073000     END-EVALUATE
073100     .
073200 2221-VALIDATE-DATE-PART-EXIT.
073300     EXIT.
073400 EJECT
073500*    CHECK MONTH/DAY AGAINST THE CALENDAR, INCLUDING LEAP YEARS.  *
073600 2223-VALIDATE-CALENDAR-DATE.
073700     IF WS-TS-MONTH < 1 OR WS-TS-MONTH > 12
073800        SET TS-IS-VALID TO FALSE
073900     ELSE
074000        SET WS-MON-IDX TO WS-TS-MONTH
074100        SET TS-YEAR-IS-LEAP TO FALSE
074150        DIVIDE WS-TS-YEAR BY 4
074160           GIVING WS-TS-LEAP-QUOT REMAINDER WS-TS-LEAP-REM
074200        IF WS-TS-LEAP-REM = 0
074300           SET TS-YEAR-IS-LEAP TO TRUE
074350           DIVIDE WS-TS-YEAR BY 100
074360              GIVING WS-TS-LEAP-QUOT REMAINDER WS-TS-LEAP-REM
074400           IF WS-TS-LEAP-REM = 0
074450              DIVIDE WS-TS-YEAR BY 400
074460                 GIVING WS-TS-LEAP-QUOT REMAINDER WS-TS-LEAP-REM
074500              IF WS-TS-LEAP-REM NOT = 0
074600                 SET TS-YEAR-IS-LEAP TO FALSE
074650              END-IF
074700           END-IF
074800        END-IF
074900        IF WS-TS-DAY < 1
075000           SET TS-IS-VALID TO FALSE
075100        ELSE
075200           IF WS-TS-MONTH = 2 AND TS-YEAR-IS-LEAP
075300              IF WS-TS-DAY > 29
075400                 SET TS-IS-VALID TO FALSE
075500              END-IF
075600           ELSE
075700              IF WS-TS-DAY > WS-DAYS-IN-MONTH (WS-MON-IDX)
075800                 SET TS-IS-VALID TO FALSE
075900              END-IF
076000           END-IF
076100        END-IF
076200     END-IF
076300     .
076400 2223-VALIDATE-CALENDAR-DATE-EXIT.
076500     EXIT.
076600 EJECT
076700*    TIME PART MUST BE HH, HH:MM, HH:MM:SS, OR HH:MM:SS.FFFFFF,   *
076800*    OPTIONALLY FOLLOWED BY A NUMERIC UTC OFFSET.  HOUR 24 IS     *
076820*    ONLY GOOD AS MIDNIGHT (24:00:00) -- 03/2011 DWT TK-1940.     *
076900 2222-VALIDATE-TIME-PART.
077000     MOVE SPACES TO WS-TS-TIMEONLY-PART WS-TS-OFFSET-PART
077100     MOVE ZERO TO WS-TS-HOUR WS-TS-MINUTE WS-TS-SECOND
077200     MOVE ZERO TO WS-TS-OFF-HOUR WS-TS-OFF-MINUTE
077300     UNSTRING WS-TS-TIME-PART DELIMITED BY '+' OR '-'
077400         INTO WS-TS-TIMEONLY-PART WS-TS-OFFSET-PART
077500     MOVE WS-TS-TIMEONLY-PART TO WS-LEN-SOURCE
077600     PERFORM 1030-FIND-STRING-LENGTH THRU 1039-FIND-STRING-LENGTH-EXIT
077700     MOVE WS-LEN-RESULT TO WS-TS-TIME-LEN
077800     IF WS-TS-TIME-LEN < 2
077900        SET TS-IS-VALID TO FALSE
078000     ELSE
078100        MOVE WS-TS-TIMEONLY-PART (1:2) TO WS-TS-HOUR
078200        IF WS-TS-HOUR > 24
078300           SET TS-IS-VALID TO FALSE
078400        END-IF
078500        IF WS-TS-TIME-LEN >= 5
078600           IF WS-TS-TIMEONLY-PART (3:1) NOT = ':'
078700              SET TS-IS-VALID TO FALSE
078800           ELSE
078900              MOVE WS-TS-TIMEONLY-PART (4:2) TO WS-TS-MINUTE
079000              IF WS-TS-MINUTE > 59
079100                 SET TS-IS-VALID TO FALSE
079200              END-IF
079300           END-IF
079400        END-IF
079500        IF WS-TS-TIME-LEN >= 8
079600           IF WS-TS-TIMEONLY-PART (6:1) NOT = ':'
079700              SET TS-IS-VALID TO FALSE
079800           ELSE
079900              MOVE WS-TS-TIMEONLY-PART (7:2) TO WS-TS-SECOND
080000              IF WS-TS-SECOND > 59
080100                 SET TS-IS-VALID TO FALSE
080200              END-IF
080300           END-IF
080400        END-IF
080500     END-IF
080510     IF TS-IS-VALID AND WS-TS-HOUR = 24
080520        IF WS-TS-MINUTE NOT = 0 OR WS-TS-SECOND NOT = 0
080530           SET TS-IS-VALID TO FALSE
080540        END-IF
080550     END-IF
080600     IF TS-IS-VALID AND WS-TS-OFFSET-PART NOT = SPACES
080700        MOVE WS-TS-OFFSET-PART (1:2) TO WS-TS-OFF-HOUR
080800        IF WS-TS-OFF-HOUR > 23
080900           SET TS-IS-VALID TO FALSE
081000        END-IF
081100        IF WS-TS-OFFSET-PART (3:1) NOT = ':'
081200           SET TS-IS-VALID TO FALSE
081300        ELSE
081400           MOVE WS-TS-OFFSET-PART (4:2) TO WS-TS-OFF-MINUTE
081500           IF WS-TS-OFF-MINUTE > 59
081600              SET TS-IS-VALID TO FALSE
081700           END-IF
081800        END-IF
081900     END-IF
082000     .
082100 2222-VALIDATE-TIME-PART-EXIT.
082200     EXIT.
082300 EJECT
082400******************************************************************
082500*     {BOOL} -- LOWER-CASED VALUE MUST BE "TRUE" OR "FALSE".     *
082600******************************************************************
082700 2230-CHECK-BOOL-TYPE.
082800     MOVE SPACES TO WS-BOOL-WORK
082900     MOVE WS-NORM-VALUE (1:10) TO WS-BOOL-WORK
083000     INSPECT WS-BOOL-WORK CONVERTING
083100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
083200        'abcdefghijklmnopqrstuvwxyz'
083300     IF WS-BOOL-WORK = 'true      ' OR WS-BOOL-WORK = 'false     '
083400        SET SYNTAX-IS-OK TO TRUE
083500     ELSE
083600        SET SYNTAX-IS-ERROR TO TRUE
083650        PERFORM 1040-TRIM-VALUE-TEXT THRU 1049-TRIM-VALUE-TEXT-EXIT
083700        STRING 'Invalid {bool} format: ' DELIMITED BY SIZE
083800               LK-VALUE-TEXT (1:WS-VALUE-LEN) DELIMITED BY SIZE
083900               INTO LK-DETAIL-TEXT
084000     END-IF
084100     .
084200 2234-CHECK-BOOL-TYPE-EXIT.
084300     EXIT.
084400 EJECT
084500******************************************************************
084600*     {UNFCCC_CAT} -- DELEGATE TO EMINCATV.                      *
084700******************************************************************
084800 2236-CHECK-UNFCCC-TYPE.
084900     MOVE SPACES TO WS-CAT-CANDIDATE
085000     MOVE WS-NORM-VALUE (1:80) TO WS-CAT-CANDIDATE
085100     MOVE 'N' TO WS-CAT-MATCH-FLAG
085200     CALL 'EMINCATV' USING WS-CAT-CANDIDATE WS-CAT-MATCH-FLAG
085300     IF CAT-MATCHED
085400        SET SYNTAX-IS-OK TO TRUE
085500     ELSE
085600        SET SYNTAX-IS-ERROR TO TRUE
085650        PERFORM 1040-TRIM-VALUE-TEXT THRU 1049-TRIM-VALUE-TEXT-EXIT
085700        STRING 'Invalid UNFCCC category: "' DELIMITED BY SIZE
085800               LK-VALUE-TEXT (1:WS-VALUE-LEN) DELIMITED BY SIZE
085900               '".' DELIMITED BY SIZE
086000               INTO LK-DETAIL-TEXT
086100     END-IF
086200     .
086300 2239-CHECK-UNFCCC-TYPE-EXIT.
086400     EXIT.
086500 EJECT
086600******************************************************************
086700*     {DOI} -- "DOI:10.<ALNUM>[.<ALNUM>]/<SUFFIX>" AFTER LOWER-  *
086800*     CASING.                                                     *
086900******************************************************************
087000 2240-CHECK-DOI-TYPE.
087100     MOVE SPACES TO WS-DOI-WORK
087200     MOVE WS-NORM-VALUE (1:100) TO WS-DOI-WORK
087300     INSPECT WS-DOI-WORK CONVERTING
087400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
087500        'abcdefghijklmnopqrstuvwxyz'
087600     SET DOI-IS-VALID TO TRUE
087700     IF WS-DOI-WORK (1:4) NOT = 'doi:'
087800        SET DOI-IS-VALID TO FALSE
087900     ELSE
088000        MOVE WS-DOI-WORK (5:96) TO WS-DOI-AFTER-PREFIX
088100        UNSTRING WS-DOI-AFTER-PREFIX DELIMITED BY '/'
088200            INTO WS-DOI-REGISTRANT WS-DOI-SUFFIX
088300        IF WS-DOI-REGISTRANT (1:3) NOT = '10.'
088400           SET DOI-IS-VALID TO FALSE
088500        ELSE
088600           MOVE WS-DOI-REGISTRANT (4:44) TO WS-DOI-REG-BODY
088700           MOVE WS-DOI-REG-BODY TO WS-LEN-SOURCE
088800           PERFORM 1030-FIND-STRING-LENGTH
088900               THRU 1039-FIND-STRING-LENGTH-EXIT
089000           IF WS-LEN-RESULT = 0
089100              SET DOI-IS-VALID TO FALSE
089200           ELSE
089300              MOVE ZERO TO WS-DOI-DOT-CNT
089400              PERFORM 2242-CHECK-ONE-REGISTRANT-CHAR
089500                  VARYING WS-SUB FROM 1 BY 1
089600                  UNTIL WS-SUB > WS-LEN-RESULT
089700              IF WS-DOI-DOT-CNT > 1
089800                 SET DOI-IS-VALID TO FALSE
089900              END-IF
090000           END-IF
090100           MOVE WS-DOI-SUFFIX TO WS-LEN-SOURCE
090200           PERFORM 1030-FIND-STRING-LENGTH
090300               THRU 1039-FIND-STRING-LENGTH-EXIT
090400           IF WS-LEN-RESULT = 0
090500              SET DOI-IS-VALID TO FALSE
090600           ELSE
090700              PERFORM 2244-CHECK-ONE-SUFFIX-CHAR
090800                  VARYING WS-SUB FROM 1 BY 1
090900                  UNTIL WS-SUB > WS-LEN-RESULT
091000           END-IF
091100        END-IF
091200     END-IF
091300     IF DOI-IS-VALID
091400        SET SYNTAX-IS-OK TO TRUE
091500     ELSE
091600        SET SYNTAX-IS-ERROR TO TRUE
091650        PERFORM 1040-TRIM-VALUE-TEXT THRU 1049-TRIM-VALUE-TEXT-EXIT
091700        STRING 'Invalid DOI format: "' DELIMITED BY SIZE
091800               LK-VALUE-TEXT (1:WS-VALUE-LEN) DELIMITED BY SIZE
091900               '".' DELIMITED BY SIZE
092000               INTO LK-DETAIL-TEXT
092100     END-IF
092200     .
092300 2249-CHECK-DOI-TYPE-EXIT.
092400     EXIT.
092500 2242-CHECK-ONE-REGISTRANT-CHAR.
092600     IF WS-DOI-REG-CHAR (WS-SUB) = '.'
092700        ADD 1 TO WS-DOI-DOT-CNT
092800     ELSE
092900        IF WS-DOI-REG-CHAR (WS-SUB) NOT ALPHANUMERIC-DOI
093000           SET DOI-IS-VALID TO FALSE
093100        END-IF
093200     END-IF
093300     .
093400 2244-CHECK-ONE-SUFFIX-CHAR.
093500     IF WS-DOI-SUF-CHAR (WS-SUB) NOT ALPHANUMERIC-DOI
093600        AND WS-DOI-SUF-CHAR (WS-SUB) NOT = '.'
093700        AND WS-DOI-SUF-CHAR (WS-SUB) NOT = '-'
093800        AND WS-DOI-SUF-CHAR (WS-SUB) NOT = '_'
093900        SET DOI-IS-VALID TO FALSE
094000     END-IF
094100     .
094200 EJECT
094300******************************************************************
094400*     {URL} -- HTTP(S) SCHEME, HOST WITH AN INTERNAL DOT AND A   *
094500*     NON-EMPTY FINAL LABEL, NO TRAILING DOT.                     *
094600******************************************************************
094700 2250-CHECK-URL-TYPE.
094800     MOVE SPACES TO WS-URL-WORK
094900     MOVE WS-NORM-VALUE (1:100) TO WS-URL-WORK
095000     INSPECT WS-URL-WORK CONVERTING
095100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
095200        'abcdefghijklmnopqrstuvwxyz'
095300     SET URL-IS-VALID TO TRUE
095400     IF WS-URL-WORK (1:7) = 'http://'
095500        MOVE WS-URL-WORK (8:93) TO WS-URL-AFTER-SCHEME
095600     ELSE
095700        IF WS-URL-WORK (1:8) = 'https://'
095800           MOVE WS-URL-WORK (9:92) TO WS-URL-AFTER-SCHEME
095900        ELSE
096000           SET URL-IS-VALID TO FALSE
096100        END-IF
096200     END-IF
096300     IF URL-IS-VALID
096400        MOVE SPACES TO WS-URL-HOST
096500        UNSTRING WS-URL-AFTER-SCHEME DELIMITED BY '/'
096600            INTO WS-URL-HOST
096700        MOVE WS-URL-HOST TO WS-LEN-SOURCE
096800        PERFORM 1030-FIND-STRING-LENGTH
096900            THRU 1039-FIND-STRING-LENGTH-EXIT
097000        MOVE WS-LEN-RESULT TO WS-URL-HOST-LEN
097100        IF WS-URL-HOST-LEN < 3
097200           SET URL-IS-VALID TO FALSE
097300        ELSE
097400           IF WS-URL-HOST-CHAR (WS-URL-HOST-LEN) = '.'
097500              SET URL-IS-VALID TO FALSE
097600           ELSE
097700              MOVE ZERO TO WS-URL-DOT-CNT
097800              MOVE ZERO TO WS-URL-LAST-LABEL-LEN
097900              PERFORM 2252-CHECK-ONE-HOST-CHARACTER
098000                  VARYING WS-SUB FROM 1 BY 1
098100                  UNTIL WS-SUB > WS-URL-HOST-LEN
098200              IF WS-URL-DOT-CNT = 0 OR WS-URL-LAST-LABEL-LEN = 0
098300                 SET URL-IS-VALID TO FALSE
098400              END-IF
098500           END-IF
098600        END-IF
098700     END-IF
098800     IF URL-IS-VALID
098900        SET SYNTAX-IS-OK TO TRUE
099000     ELSE
099100        SET SYNTAX-IS-ERROR TO TRUE
099150        PERFORM 1040-TRIM-VALUE-TEXT THRU 1049-TRIM-VALUE-TEXT-EXIT
099200        STRING 'Invalid URL format: "' DELIMITED BY SIZE
099300               LK-VALUE-TEXT (1:WS-VALUE-LEN) DELIMITED BY SIZE
099400               '".' DELIMITED BY SIZE
099500               INTO LK-DETAIL-TEXT
099600     END-IF
099700     .
099800 2259-CHECK-URL-TYPE-EXIT.
099900     EXIT.
100000 2252-CHECK-ONE-HOST-CHARACTER.
100100     IF WS-URL-HOST-CHAR (WS-SUB) = '.'
100200        ADD 1 TO WS-URL-DOT-CNT
100300        MOVE ZERO TO WS-URL-LAST-LABEL-LEN
100400     ELSE
100500        ADD 1 TO WS-URL-LAST-LABEL-LEN
100600     END-IF
100700     .
100800 EJECT
100900******************************************************************
101000*     {TYPE},... -- COMMA-DELIMITED LIST, EACH ELEMENT CHECKED   *
101100*     AGAINST {TYPE}.  AN EMPTY VALUE YIELDS ONE EMPTY ELEMENT.   *
101200******************************************************************
101300 2260-CHECK-DELIMITED-LIST-TYPE.
101400     SET DLIST-ALL-OK TO TRUE
101500     MOVE WS-NORM-VALUE TO WS-DLIST-REMAINING
101600     PERFORM 2262-CHECK-ONE-DLIST-ELEMENT
101700         UNTIL WS-DLIST-REMAINING = SPACES
101800            OR NOT DLIST-ALL-OK
101900     IF DLIST-ALL-OK
102000        SET SYNTAX-IS-OK TO TRUE
102100     ELSE
102200        SET SYNTAX-IS-ERROR TO TRUE
102250        PERFORM 1040-TRIM-VALUE-TEXT THRU 1049-TRIM-VALUE-TEXT-EXIT
102300        STRING 'One or more values in list do not match expected '
102400               DELIMITED BY SIZE
102500               'format ("' DELIMITED BY SIZE
102600               WS-TYPE-NAME DELIMITED BY SIZE
102700               '"): ' DELIMITED BY SIZE
102800               LK-VALUE-TEXT (1:WS-VALUE-LEN) DELIMITED BY SIZE
102900               INTO LK-DETAIL-TEXT
103000     END-IF
103100     .
103200 2269-CHECK-DELIMITED-LIST-TYPE-EXIT.
103300     EXIT.
103400 2262-CHECK-ONE-DLIST-ELEMENT.
103500     UNSTRING WS-DLIST-REMAINING DELIMITED BY ','
103600         INTO WS-DLIST-ELEMENT WS-DLIST-REMAINING
103700     MOVE WS-DLIST-ELEMENT TO WS-FLOAT-TEXT
103800     EVALUATE WS-TYPE-NAME
103900        WHEN 'float'
104000           PERFORM 2210-CHECK-FLOAT-TYPE
104100               THRU 2219-CHECK-FLOAT-TYPE-EXIT
104200        WHEN OTHER
104300           SET SYNTAX-IS-OK TO TRUE
104400     END-EVALUATE
104500     IF NOT SYNTAX-IS-OK
104600        SET DLIST-ALL-OK TO FALSE
104700     END-IF
104800     .
104900 EJECT
105000******************************************************************
105100*     UNKNOWN STRINGTYPE -- SPECIFICATION DEFECT, NOT RECOVERABLE*
105200******************************************************************
105300 9900-ABEND-UNKNOWN-STRINGTYPE.
105400     DISPLAY 'EMINSYNX - ERROR: UNKNOWN STRINGTYPE "'
105500             WS-ABEND-TYPE-NAME '"'
105600     MOVE 16 TO RETURN-CODE
105700     GOBACK
105800     .
105900 9909-ABEND-UNKNOWN-STRINGTYPE-EXIT.
106000     EXIT.
