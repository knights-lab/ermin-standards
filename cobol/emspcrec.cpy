000100******************************************************************
000200*    EMSPCREC -- ERMIN SPECIFICATION RULE RECORD                  *
000300*                ONE ENTRY PER FIELD RULE IN THE SPEC TABLE       *
000400*------------------------------------------------------------------*
000500* MAINTENANCE                                                      *
000600*  1989-06-14 RJK  TK-8801  NEW COPYBOOK FOR ERMIN LOAD.            *
000700*  1993-01-22 RJK  TK-8855  ADDED SPC-ERMIN-ID FOR CROSS-REF TO    *
000800*                           THE RULE CATALOG PRINTOUT.             *
000850*  1998-12-02 LMS  TK-9501  Y2K IMPACT REVIEW -- ALL DATE-LIKE     *
000860*                           COLUMNS ARE CHARACTER SYNTAX ONLY,     *
000870*                           NO CHANGE REQUIRED.                    *
000900******************************************************************
001000     05  SPC-FIELD-NAME              PIC X(40).
001100     05  FILLER                      PIC X(01) VALUE X'05'.
001200     05  SPC-REQUIRED                PIC X(03).
001300     05  FILLER                      PIC X(01) VALUE X'05'.
001400     05  SPC-REQUIRED-BY             PIC X(40).
001500     05  FILLER                      PIC X(01) VALUE X'05'.
001600     05  SPC-COLUMN-NUM              PIC X(04).
001700     05  FILLER                      PIC X(01) VALUE X'05'.
001800     05  SPC-DEFINITION              PIC X(100).
001900     05  FILLER                      PIC X(01) VALUE X'05'.
002000     05  SPC-EXPECTED                PIC X(60).
002100     05  FILLER                      PIC X(01) VALUE X'05'.
002200     05  SPC-SYNTAX                  PIC X(250).
002300     05  FILLER                      PIC X(01) VALUE X'05'.
002400     05  SPC-EXAMPLE                 PIC X(60).
002500     05  FILLER                      PIC X(01) VALUE X'05'.
002600     05  SPC-DEFAULT                 PIC X(20).
002700     05  FILLER                      PIC X(01) VALUE X'05'.
002800     05  SPC-ERMIN-ID                PIC X(12).
002900     05  FILLER                      PIC X(02) VALUE SPACES.
