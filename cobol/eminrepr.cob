000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EMINREPR.
000300 AUTHOR.        P V HOLLOWAY.
000400 INSTALLATION.  T54 REGULATORY REPORTING SYSTEMS.
000500 DATE-WRITTEN.  10/1993.
000600 DATE-COMPILED.
000700 SECURITY.      T54 INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  EMINREPR IS CALLED BY EMINVALD WHEN UPSI-1 REQUESTS A         *
001200*  REPAIRED COPY OF THE ERMIN EMISSIONS INPUT TABLE.  IT RE-     *
001300*  OPENS INPTAB, ADDS ANY REQUIRED COLUMNS THAT WERE FOUND       *
001400*  MISSING FROM THE HEADER (FILLING THEM WITH "NULL" ON EVERY    *
001500*  ROW), REPLACES EVERY EMPTY VALUE IN THE TABLE WITH "NULL",    *
001600*  AND WRITES THE RESULT TO OUTTAB.                              *
001700*                                                                *
001800*J    JCL..                                                      *
001900* //INPTAB   DD DISP=SHR,DSN=T54.ERMIN.INPUT.TABLE               *
002000* //OUTTAB   DD DISP=(NEW,CATLG,DELETE),DSN=T54.ERMIN.REPR.TABLE,*
002100* //            SPACE=(CYL,(5,5)),UNIT=SYSDA                     *
002200*                                                                *
002300*P    ENTRY PARAMETERS..                                         *
002400*     LK-MISSING-COLUMN-TABLE -- LIST OF REQUIRED FIELD NAMES    *
002500*                                NOT PRESENT IN THE INPUT HEADER *
002600*     LK-OUTPUT-DD-NAME       -- DD NAME OF THE REPAIRED TABLE   *
002700*                                (FOR THE STATUS LINE ONLY)      *
002800*                                                                *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003000*     I/O ERROR ON INPTAB OR OUTTAB.                              *
003100*     A MISSING COLUMN NAME ALREADY PRESENT IN THE HEADER        *
003200*        (DUPLICATE ADD -- SHOULD NEVER HAPPEN, EMINVALD ONLY    *
003300*        LISTS COLUMNS IT DID NOT FIND).                         *
003400*                                                                *
003500*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003600*     NONE.                                                      *
003700*                                                                *
003800******************************************************************
003900*----------------------------------------------------------------*
004000* CHANGE LOG                                                      *
004100*----------------------------------------------------------------*
004200* DATE       WHO  TICKET    DESCRIPTION                           *
004300*----------------------------------------------------------------*
004400* 10/1993    PVH  TK-8860   NEW PROGRAM.                          *
004500* 12/1998    LMS  TK-9501   Y2K IMPACT REVIEW -- NO DATE FIELDS   *
004600*                           PROCESSED BY THIS PROGRAM.  NO CHANGE.*
004700* 06/2001    PVH  TK-9360   CORRECTED ADDED-COLUMN VALUE FROM     *
004800*                           SPACES TO THE LITERAL "NULL" TO       *
004900*                           MATCH THE REGULATOR'S LOADER.         *
005000* 05/2003    LMS  TK-1140   RAISED MAX-ERMIN-COLUMNS WITH EMWRKAR *
005100*                           CHANGE.                               *
005200* 09/2009    DWT  TK-1780   ABEND ON DUPLICATE-ADD AND UNKNOWN-   *
005300*                           COLUMN CONDITIONS INSTEAD OF SILENTLY *
005400*                           IGNORING THEM.                        *
005450* 02/2016    DWT  TK-2241   "ADDING MISSING FIELDS" LINE WAS NOT  *
005460*                           ENDING IN A PERIOD LIKE THE OTHER TWO *
005470*                           REPAIR STATUS LINES -- REGULATOR'S    *
005480*                           LOG SCRAPER FLAGGED IT.  APPENDED ONE.*
005500*----------------------------------------------------------------*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT INPUT-TABLE-FILE  ASSIGN TO INPTAB
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-INPUT-FILE-STATUS.
006500     SELECT OUTPUT-TABLE-FILE ASSIGN TO OUTTAB
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-OUTPUT-FILE-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  INPUT-TABLE-FILE
007100     RECORDING MODE IS F.
007200 01  INPUT-TABLE-REC.
007300     COPY EMDATREC.
007310 01  INPUT-TABLE-REC-RAW REDEFINES INPUT-TABLE-REC.
007320     05  FILLER                  PIC X(1720).
007400 FD  OUTPUT-TABLE-FILE
007500     RECORDING MODE IS F.
007600 01  OUTPUT-TABLE-REC.
007700     COPY EMDATREC REPLACING LEADING ==EDR== BY ==EDO==.
007710 01  OUTPUT-TABLE-REC-RAW REDEFINES OUTPUT-TABLE-REC.
007720     05  FILLER                  PIC X(1720).
007800 WORKING-STORAGE SECTION.
007900 01  FILLER                  PIC X(32)
008000     VALUE 'EMINREPR WORKING STORAGE BEGINS'.
008100     COPY EMWRKAR.
008200 EJECT
008300******************************************************************
008400*    READ ONLY CONSTANTS                                         *
008500******************************************************************
008600 01  READ-ONLY-WORK-AREA.
008700     05  WS-NULL-LITERAL         PIC X(04) VALUE 'NULL'.
008750     05  FILLER                  PIC X(04) VALUE SPACES.
008800 EJECT
008900******************************************************************
009000*    FILE STATUS / SWITCHES                                      *
009100******************************************************************
009200 01  WS-INPUT-FILE-STATUS        PIC X(02).
009300     88  INPUT-IO-OK                 VALUE '00'.
009400     88  INPUT-IO-EOF                VALUE '10'.
009500 01  WS-OUTPUT-FILE-STATUS       PIC X(02).
009600     88  OUTPUT-IO-OK                VALUE '00'.
009700 01  WS-END-OF-INPUT-IND         PIC X(01) VALUE 'N'.
009800     88  END-OF-INPUT-TABLE          VALUE 'Y'.
009900 EJECT
010000******************************************************************
010100*    INPUT HEADER COLUMN TABLE AND COLUMN-COUNT OF THIS ROW      *
010200******************************************************************
010300 01  HEADER-COLUMN-TABLE-AREA.
010400     05  HDR-COLUMN OCCURS 17 TIMES INDEXED BY HDR-IDX.
010500         10  HDR-COLUMN-NAME         PIC X(100).
010510         10  HDR-COLUMN-NAME-SHORT REDEFINES HDR-COLUMN-NAME
010520                                     PIC X(40).
010600     05  HDR-COLUMN-COUNT            PIC S9(04) COMP VALUE 0.
010700     05  HDR-ADDED-COUNT             PIC S9(04) COMP VALUE 0.
010750     05  FILLER                      PIC X(04) VALUE SPACES.
010800 EJECT
010900******************************************************************
011000*    WORK AREAS                                                  *
011100******************************************************************
011200 01  VARIABLE-WORK-AREA.
011300     05  WS-COLUMN-SUB           PIC S9(04) COMP VALUE 0.
011400     05  WS-MISS-SUB             PIC S9(04) COMP VALUE 0.
011500     05  WS-FOUND-IND            PIC X(01) VALUE 'N'.
011600         88  COLUMN-ALREADY-PRESENT  VALUE 'Y'.
011700     05  WS-NAME-LIST-DISPLAY    PIC X(200).
011800     05  WS-FIRST-NAME-IND       PIC X(01) VALUE 'Y'.
011900         88  THIS-IS-FIRST-NAME      VALUE 'Y'.
011950     05  FILLER                  PIC X(04) VALUE SPACES.
012000 EJECT
012100 01  FILLER                      PIC X(32)
012200     VALUE 'EMINREPR WORKING STORAGE ENDS  '.
012300 LINKAGE SECTION.
012400******************************************************************
012500*    MISSING REQUIRED COLUMN LIST, PASSED BY EMINVALD             *
012600******************************************************************
012700 01  LK-MISSING-COLUMN-TABLE-AREA.
012800     05  LK-MISSING-COLUMN OCCURS 17 TIMES INDEXED BY MISS-IDX.
012900         10  LK-MISSING-COLUMN-NAME  PIC X(40).
013000     05  LK-MISSING-COLUMN-COUNT     PIC S9(04) COMP.
013100 01  LK-OUTPUT-DD-NAME           PIC X(08).
013200 EJECT
013300******************************************************************
013400*                        PROCEDURE DIVISION                     *
013500******************************************************************
013600 PROCEDURE DIVISION USING LK-MISSING-COLUMN-TABLE-AREA
013700                          LK-OUTPUT-DD-NAME.
013800******************************************************************
013900*                        MAINLINE LOGIC                          *
014000******************************************************************
014100 0000-CONTROL-PROCESS.
014200     PERFORM 0100-ANNOUNCE-REPAIR
014300         THRU 0199-ANNOUNCE-REPAIR-EXIT
014400     PERFORM 1000-OPEN-FILES
014500         THRU 1099-OPEN-FILES-EXIT
014600     PERFORM 1100-READ-AND-REPAIR-HEADER
014700         THRU 1199-READ-AND-REPAIR-HEADER-EXIT
014800     PERFORM 2000-REPAIR-DATA-ROWS
014900         THRU 2099-REPAIR-DATA-ROWS-EXIT
015000         UNTIL END-OF-INPUT-TABLE
015100     PERFORM 9000-CLOSE-FILES
015200         THRU 9099-CLOSE-FILES-EXIT
015300     GOBACK
015400     .
015500 EJECT
015600******************************************************************
015700*     DISPLAY THE TWO REPAIR BANNER LINES CALLED FOR BY THE      *
015800*     SPECIFICATION, IN THE ORDER THE REGULATOR'S LOADER         *
015900*     EXPECTS THEM -- BEFORE ANY REPAIR WORK IS PERFORMED.       *
016000******************************************************************
016100 0100-ANNOUNCE-REPAIR.
016200     IF LK-MISSING-COLUMN-COUNT > 0
016300        MOVE SPACES TO WS-NAME-LIST-DISPLAY
016400        SET THIS-IS-FIRST-NAME TO TRUE
016500        PERFORM 0110-APPEND-ONE-MISSING-NAME
016600            VARYING MISS-IDX FROM 1 BY 1
016700            UNTIL MISS-IDX > LK-MISSING-COLUMN-COUNT
016750        STRING WS-NAME-LIST-DISPLAY DELIMITED BY SPACE
016760               '.' DELIMITED BY SIZE
016770               INTO WS-NAME-LIST-DISPLAY
016800        DISPLAY 'Adding missing fields: ' WS-NAME-LIST-DISPLAY
016900     END-IF
017000     DISPLAY 'Replacing missing values with NULL in all columns.'
017100     .
017200 0199-ANNOUNCE-REPAIR-EXIT.
017300     EXIT.
017400 0110-APPEND-ONE-MISSING-NAME.
017500     IF THIS-IS-FIRST-NAME
017600        SET WS-FIRST-NAME-IND TO 'N'
017700        MOVE LK-MISSING-COLUMN-NAME (MISS-IDX) TO WS-NAME-LIST-DISPLAY
017800     ELSE
017900        STRING WS-NAME-LIST-DISPLAY DELIMITED BY SPACE
018000               ', ' DELIMITED BY SIZE
018100               LK-MISSING-COLUMN-NAME (MISS-IDX) DELIMITED BY SPACE
018200               INTO WS-NAME-LIST-DISPLAY
018300     END-IF
018400     .
018500 EJECT
018600******************************************************************
018700*     OPEN INPTAB AND OUTTAB                                     *
018800******************************************************************
018900 1000-OPEN-FILES.
019000     OPEN INPUT  INPUT-TABLE-FILE
019100     OPEN OUTPUT OUTPUT-TABLE-FILE
019200     IF NOT INPUT-IO-OK OR NOT OUTPUT-IO-OK
019300        DISPLAY 'EMINREPR - OPEN FAILED - IN='
019400                WS-INPUT-FILE-STATUS ' OUT=' WS-OUTPUT-FILE-STATUS
019500        MOVE 16 TO RETURN-CODE
019600        GOBACK
019700     END-IF
019800     .
019900 1099-OPEN-FILES-EXIT.
020000     EXIT.
020100 EJECT
020200******************************************************************
020300*     READ THE HEADER RECORD, APPEND THE MISSING REQUIRED        *
020400*     COLUMN NAMES TO IT, AND WRITE THE REPAIRED HEADER.         *
020500******************************************************************
020600 1100-READ-AND-REPAIR-HEADER.
020700     PERFORM 1110-READ-ONE-INPUT-RECORD
020800         THRU 1119-READ-ONE-INPUT-RECORD-EXIT
020900     PERFORM 1110-READ-ONE-INPUT-RECORD
021000         THRU 1119-READ-ONE-INPUT-RECORD-EXIT
021100         UNTIL END-OF-INPUT-TABLE
021200            OR EDR-COL-DATA (1) (1:1) NOT = '#'
021300     IF NOT END-OF-INPUT-TABLE
021400        MOVE 17 TO HDR-COLUMN-COUNT
021500        PERFORM 1120-STORE-ONE-HEADER-COLUMN
021600            VARYING HDR-IDX FROM 1 BY 1
021700            UNTIL HDR-IDX > 17
021800        MOVE ZERO TO HDR-ADDED-COUNT
021900        PERFORM 1130-ADD-ONE-MISSING-COLUMN
022000            VARYING MISS-IDX FROM 1 BY 1
022100            UNTIL MISS-IDX > LK-MISSING-COLUMN-COUNT
022200        MOVE INPUT-TABLE-REC TO OUTPUT-TABLE-REC
022300        WRITE OUTPUT-TABLE-REC
022400     END-IF
022500     .
022600 1199-READ-AND-REPAIR-HEADER-EXIT.
022700     EXIT.
022800 1120-STORE-ONE-HEADER-COLUMN.
022900     MOVE EDR-COL-DATA (HDR-IDX) TO HDR-COLUMN-NAME (HDR-IDX)
023000     .
023100 EJECT
023200******************************************************************
023300*     APPEND ONE MISSING COLUMN NAME TO THE HEADER ROW.  ABENDS  *
023400*     IF THE NAME IS ALREADY PRESENT (EMINVALD SHOULD NEVER      *
023500*     PASS SUCH A NAME) OR IF THE HEADER IS ALREADY FULL.        *
023600******************************************************************
023700 1130-ADD-ONE-MISSING-COLUMN.
023800     MOVE 'N' TO WS-FOUND-IND
023900     PERFORM 1132-COMPARE-ONE-HEADER-COLUMN
024000         VARYING HDR-IDX FROM 1 BY 1
024100         UNTIL HDR-IDX > HDR-COLUMN-COUNT
024200            OR COLUMN-ALREADY-PRESENT
024300     IF COLUMN-ALREADY-PRESENT
024400        DISPLAY 'EMINREPR - DUPLICATE ADD OF COLUMN '
024500                LK-MISSING-COLUMN-NAME (MISS-IDX)
024600        MOVE 16 TO RETURN-CODE
024700        GOBACK
024800     END-IF
024900     IF HDR-COLUMN-COUNT NOT < MAX-ERMIN-COLUMNS
025000        DISPLAY 'EMINREPR - NO ROOM TO ADD COLUMN '
025100                LK-MISSING-COLUMN-NAME (MISS-IDX)
025200        MOVE 16 TO RETURN-CODE
025300        GOBACK
025400     END-IF
025500     ADD 1 TO HDR-COLUMN-COUNT
025600     ADD 1 TO HDR-ADDED-COUNT
025700     MOVE LK-MISSING-COLUMN-NAME (MISS-IDX)
025800          TO HDR-COLUMN-NAME (HDR-COLUMN-COUNT)
025900     MOVE SPACES TO EDR-COL-DATA (HDR-COLUMN-COUNT)
026000     MOVE LK-MISSING-COLUMN-NAME (MISS-IDX)
026100          TO EDR-COL-DATA (HDR-COLUMN-COUNT) (1:40)
026200     .
026300 1132-COMPARE-ONE-HEADER-COLUMN.
026400     IF HDR-COLUMN-NAME-SHORT (HDR-IDX)
026500        = LK-MISSING-COLUMN-NAME (MISS-IDX)
026600        SET WS-FOUND-IND TO 'Y'
026700     END-IF
026800     .
026900 EJECT
027000******************************************************************
027100*     READ ONE RECORD FROM INPTAB, SETTING THE END-OF-INPUT-     *
027200*     TABLE SWITCH AT EOF.                                       *
027300******************************************************************
027400 1110-READ-ONE-INPUT-RECORD.
027500     READ INPUT-TABLE-FILE
027600     IF INPUT-IO-EOF
027700        SET END-OF-INPUT-TABLE TO TRUE
027800     ELSE
027900        IF NOT INPUT-IO-OK
028000           DISPLAY 'EMINREPR - READ FAILED - STATUS '
028100                   WS-INPUT-FILE-STATUS
028200           MOVE 16 TO RETURN-CODE
028300           GOBACK
028400        END-IF
028500     END-IF
028600     .
028700 1119-READ-ONE-INPUT-RECORD-EXIT.
028800     EXIT.
028900 EJECT
029000******************************************************************
029100*     FOR EACH DATA ROW -- SKIP COMMENTS AND BLANK-FIRST-FIELD   *
029200*     ROWS, PAD IN THE ADDED COLUMNS AS "NULL", REPLACE ANY      *
029300*     EMPTY VALUE IN THE ORIGINAL COLUMNS WITH "NULL", WRITE.    *
029400******************************************************************
029500 2000-REPAIR-DATA-ROWS.
029600     PERFORM 1110-READ-ONE-INPUT-RECORD
029700         THRU 1119-READ-ONE-INPUT-RECORD-EXIT
029800     PERFORM 1110-READ-ONE-INPUT-RECORD
029900         THRU 1119-READ-ONE-INPUT-RECORD-EXIT
030000         UNTIL END-OF-INPUT-TABLE
030100            OR (EDR-COL-DATA (1) (1:1) NOT = '#'
030200                AND EDR-COL-DATA (1) NOT = SPACES)
030300     IF NOT END-OF-INPUT-TABLE
030400        PERFORM 2100-REPLACE-EMPTY-VALUES
030500            VARYING WS-COLUMN-SUB FROM 1 BY 1
030600            UNTIL WS-COLUMN-SUB > (HDR-COLUMN-COUNT - HDR-ADDED-COUNT)
030700        PERFORM 2110-FILL-ONE-ADDED-COLUMN
030800            VARYING WS-COLUMN-SUB
030900            FROM (HDR-COLUMN-COUNT - HDR-ADDED-COUNT + 1) BY 1
031000            UNTIL WS-COLUMN-SUB > HDR-COLUMN-COUNT
031100        MOVE INPUT-TABLE-REC TO OUTPUT-TABLE-REC
031200        WRITE OUTPUT-TABLE-REC
031300     END-IF
031400     .
031500 2099-REPAIR-DATA-ROWS-EXIT.
031600     EXIT.
031700 EJECT
031800 2100-REPLACE-EMPTY-VALUES.
031900     IF EDR-COL-DATA (WS-COLUMN-SUB) = SPACES
032000        MOVE WS-NULL-LITERAL TO EDR-COL-DATA (WS-COLUMN-SUB) (1:4)
032100     END-IF
032200     .
032300 2110-FILL-ONE-ADDED-COLUMN.
032400     MOVE SPACES TO EDR-COL-DATA (WS-COLUMN-SUB)
032500     MOVE WS-NULL-LITERAL TO EDR-COL-DATA (WS-COLUMN-SUB) (1:4)
032600     .
032700 EJECT
032800******************************************************************
032900*     CLOSE FILES AND ISSUE THE FINAL REPAIR STATUS LINE.        *
033000******************************************************************
033100 9000-CLOSE-FILES.
033200     CLOSE INPUT-TABLE-FILE
033300     CLOSE OUTPUT-TABLE-FILE
033400     DISPLAY 'Writing repaired file to ' LK-OUTPUT-DD-NAME '.'
033500     .
033600 9099-CLOSE-FILES-EXIT.
033700     EXIT.
