000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EMINCATV.
000300 AUTHOR.        R J KOWALCZYK.
000400 INSTALLATION.  T54 REGULATORY REPORTING SYSTEMS.
000500 DATE-WRITTEN.  06/1989.
000600 DATE-COMPILED.
000700 SECURITY.      T54 INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  EMINCATV IS THE UNFCCC ANNEX 1 CATEGORY VALIDATION ELEMENT    *
001200*  OF THE ERMIN (EMISSIONS REPORT MINIMUM INFORMATION) TABLE     *
001300*  VALIDATOR SUBSYSTEM.  GIVEN ONE CANDIDATE CATEGORY VALUE, IT  *
001400*  STRIPS ALL WHITESPACE FROM THE VALUE AND COMPARES IT TO THE   *
001500*  TABLE OF CANONICAL (ALSO WHITESPACE-STRIPPED) CRF CATEGORY    *
001600*  CODE-AND-TITLE STRINGS.  IT RETURNS A MATCH/NO-MATCH          *
001700*  INDICATOR TO THE CALLER -- IT DOES NOT VALIDATE ANY OTHER     *
001800*  PORTION OF A DATA ROW.                                        *
001900*                                                                *
002000*J    JCL..                                                      *
002100*  CALLED SUBPROGRAM -- NO EXECUTABLE JCL STEP OF ITS OWN.        *
002200*  LOADED AND CALLED BY EMINSYNX WHEN A {UNFCCC_CAT} SYNTAX       *
002300*  TOKEN IS ENCOUNTERED.                                          *
002400*                                                                *
002500*P    ENTRY PARAMETERS..                                         *
002600*     LK-CANDIDATE-VALUE   PIC X(80)  - CANDIDATE CATEGORY TEXT  *
002700*     LK-CATEGORY-MATCH    PIC X(01)  - RETURNED 'Y'/'N'         *
002800*                                                                *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003000*     NONE.  AN UNRECOGNIZED CATEGORY IS A NO-MATCH RETURN, NOT  *
003100*     AN ABEND -- EMINSYNX RAISES THE "INVALID UNFCCC CATEGORY"  *
003200*     ERROR MESSAGE.                                              *
003300*                                                                *
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003500*     NONE.                                                      *
003600*                                                                *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003800*     CAT-ENTRY (EMCATREC)  -- CRF ANNEX 1 CATEGORY TABLE,        *
003900*                              LOADED BELOW FROM CAT-INIT-VALUES. *
004000*                                                                *
004100******************************************************************
004200*----------------------------------------------------------------*
004300* CHANGE LOG                                                      *
004400*----------------------------------------------------------------*
004500* DATE       WHO  TICKET    DESCRIPTION                           *
004600*----------------------------------------------------------------*
004700* 06/1989    RJK  TK-8804   NEW PROGRAM.  CRF 1996 CATEGORY LIST, *
004800*                           30 ENTRIES, LINEAR SEARCH.            *
004900* 02/1991    RJK  TK-8840   CORRECTED "3.D AGRICULTURAL SOILS"    *
005000*                           KEY -- WAS MISSING THE LEADING DIGIT. *
005100* 01/1993    PVH  TK-8855   STRIP LOGIC REWRITTEN TO USE A CHAR   *
005200*                           TABLE REDEFINES INSTEAD OF UNSTRING   *
005300*                           (UNSTRING WAS DROPPING DOUBLE SPACES).*
005400* 11/1996    PVH  TK-9201   ADDED 2.A THROUGH 2.D MINERAL/CHEM/   *
005500*                           METAL/SOLVENT INDUSTRY CATEGORIES.    *
005600* 12/1998    LMS  TK-9501   Y2K IMPACT REVIEW -- NO DATE-CENTURY  *
005700*                           FIELDS IN THIS ELEMENT.  NO CHANGE.   *
005800* 08/2001    PVH  TK-9360   ADDED 2.E/2.F/2.G/2.H PER REVISED CRF *
005900*                           REPORTER GUIDANCE.                    *
006000* 03/2006    LMS  TK-1140   ADDED WASTE (4.A-4.D) AND OTHER (5)   *
006100*                           SECTOR CATEGORIES.                    *
006200* 05/2014    DWT  TK-2207   TABLE RAISED TO 45 ENTRIES; REPLACED  *
006300*                           HARD 30 LIMIT IN SEARCH LOOP.         *
006350* 02/2016    DWT  TK-2240   CAT-INIT-VALUES ACTUALLY HOLDS 47      *
006360*                           ENTRIES (1.B.2.A OIL AND 1.B.2.B       *
006370*                           NATURAL GAS WERE ADDED BUT THE OCCURS  *
006380*                           AND MAX-CAT-ENTRIES WERE LEFT AT 45)-- *
006390*                           THE LAST TWO COULD NEVER BE MATCHED.   *
006395*                           RAISED BOTH TO +47.                    *
006400*----------------------------------------------------------------*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS ALPHABETIC-CAT IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007000                             "abcdefghijklmnopqrstuvwxyz"
007100     UPSI-0 ON STATUS IS EMINCATV-TRACE-ON
007200                OFF STATUS IS EMINCATV-TRACE-OFF.
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500 01  FILLER                  PIC X(32)
007600     VALUE 'EMINCATV WORKING STORAGE BEGINS'.
007700******************************************************************
007800*    DATA AREAS                                                  *
007900******************************************************************
008000     COPY EMWRKAR.
008100 EJECT
008200******************************************************************
008300*    READ ONLY CONSTANTS                                         *
008400******************************************************************
008500 01  READ-ONLY-WORK-AREA.
008600     05  WS-DUMMY            PIC X VALUE SPACE.
008700     05  CATEGORY-MATCH-IND  PIC X(01).
008800         88  CATEGORY-IS-VALID     VALUE 'Y'.
008900         88  CATEGORY-NOT-VALID    VALUE 'N'.
009000     05  MAX-CAT-ENTRIES     PIC S9(04) COMP VALUE +47.
009100     05  CAT-VALUE-LENGTH    PIC S9(04) COMP VALUE +80.
009150     05  FILLER              PIC X(04) VALUE SPACES.
009200 EJECT
009300******************************************************************
009400*    VARIABLE DATA AREAS                                         *
009500******************************************************************
009600 01  VARIABLE-WORK-AREA.
009700     05  WS-SUB              PIC S9(04) COMP VALUE 0.
009800     05  WS-OUT-SUB          PIC S9(04) COMP VALUE 0.
009850     05  FILLER              PIC X(04) VALUE SPACES.
009900 EJECT
010000******************************************************************
010100*    WHITESPACE-STRIP WORK AREAS -- REDEFINED AS CHARACTER       *
010200*    TABLES SO EACH BYTE CAN BE TESTED AND COPIED IN TURN        *
010300******************************************************************
010400 01  WS-STRIP-SOURCE         PIC X(80).
010500 01  WS-STRIP-SOURCE-TABLE REDEFINES WS-STRIP-SOURCE.
010600     05  WS-STRIP-CHAR OCCURS 80 TIMES PIC X.
010700 01  WS-STRIPPED-VALUE       PIC X(80) VALUE SPACES.
010800 01  WS-STRIPPED-CHAR-TABLE REDEFINES WS-STRIPPED-VALUE.
010900     05  WS-STRIPPED-CHAR OCCURS 80 TIMES PIC X.
011000 EJECT
011100******************************************************************
011200*    UNFCCC ANNEX 1 CATEGORY TABLE -- CRF CODE + TITLE, ALL      *
011300*    WHITESPACE ALREADY REMOVED.  LOADED AS A LITERAL LIST AND   *
011400*    RE-MAPPED ONTO THE EMCATREC LAYOUT BY REDEFINES.            *
011500******************************************************************
011600 01  CAT-INIT-VALUES.
011700     05  FILLER PIC X(80) VALUE '1.AFuelCombustionActivities'.
011800     05  FILLER PIC X(80) VALUE '1.A.1EnergyIndustries'.
011900     05  FILLER PIC X(80)
012000         VALUE '1.A.2ManufacturingIndustriesAndConstruction'.
012100     05  FILLER PIC X(80) VALUE '1.A.3Transport'.
012200     05  FILLER PIC X(80) VALUE '1.A.4OtherSectors'.
012300     05  FILLER PIC X(80) VALUE '1.A.5Other'.
012400     05  FILLER PIC X(80)
012500         VALUE '1.BFugitiveEmissionsFromFuels'.
012600     05  FILLER PIC X(80) VALUE '1.B.1SolidFuels'.
012700     05  FILLER PIC X(80) VALUE '1.B.2OilAndNaturalGas'.
012800     05  FILLER PIC X(80)
012900         VALUE '2.AMineralIndustry'.
013000     05  FILLER PIC X(80) VALUE '2.BChemicalIndustry'.
013100     05  FILLER PIC X(80) VALUE '2.CMetalIndustry'.
013200     05  FILLER PIC X(80)
013300         VALUE '2.DNonEnergyProductsFromFuelsAndSolventUse'.
013400     05  FILLER PIC X(80) VALUE '2.EElectronicsIndustry'.
013500     05  FILLER PIC X(80)
013600         VALUE '2.FProductUsesAsSubstitutesForODS'.
013700     05  FILLER PIC X(80)
013800         VALUE '2.GOtherProductManufactureAndUse'.
013900     05  FILLER PIC X(80) VALUE '2.HOther'.
014000     05  FILLER PIC X(80) VALUE '3.ALivestock'.
014100     05  FILLER PIC X(80) VALUE '3.A.1EntericFermentation'.
014200     05  FILLER PIC X(80) VALUE '3.A.2ManureManagement'.
014300     05  FILLER PIC X(80) VALUE '3.BLand'.
014400     05  FILLER PIC X(80) VALUE '3.B.1Forestland'.
014500     05  FILLER PIC X(80) VALUE '3.B.2Cropland'.
014600     05  FILLER PIC X(80) VALUE '3.B.3Grassland'.
014700     05  FILLER PIC X(80)
014800         VALUE '3.CAggregateSourcesAndNonCO2EmissionsSources'.
014900     05  FILLER PIC X(80) VALUE '3.DAgriculturalSoils'.
015000     05  FILLER PIC X(80) VALUE '4.ASolidWasteDisposal'.
015100     05  FILLER PIC X(80)
015200         VALUE '4.BBiologicalTreatmentOfSolidWaste'.
015300     05  FILLER PIC X(80)
015400         VALUE '4.CIncinerationAndOpenBurningOfWaste'.
015500     05  FILLER PIC X(80)
015600         VALUE '4.DWastewaterTreatmentAndDischarge'.
015700     05  FILLER PIC X(80) VALUE '5.Other'.
015800     05  FILLER PIC X(80) VALUE '1.A.1.iMainActivityElectricity'.
015900     05  FILLER PIC X(80) VALUE '1.A.1.iiPetroleumRefining'.
016000     05  FILLER PIC X(80)
016100         VALUE '1.A.1.iiiManufactureOfSolidFuels'.
016200     05  FILLER PIC X(80) VALUE '1.A.2.aIronAndSteel'.
016300     05  FILLER PIC X(80) VALUE '1.A.2.bNonFerrousMetals'.
016400     05  FILLER PIC X(80) VALUE '1.A.2.cChemicals'.
016500     05  FILLER PIC X(80) VALUE '1.A.2.dPulpPaperAndPrint'.
016600     05  FILLER PIC X(80) VALUE '1.A.3.aCivilAviation'.
016700     05  FILLER PIC X(80) VALUE '1.A.3.bRoadTransportation'.
016800     05  FILLER PIC X(80) VALUE '1.A.3.cRailways'.
016900     05  FILLER PIC X(80)
017000         VALUE '1.A.3.dWaterborneNavigation'.
017100     05  FILLER PIC X(80) VALUE '1.A.4.aCommercialInstitutional'.
017200     05  FILLER PIC X(80) VALUE '1.A.4.bResidential'.
017300     05  FILLER PIC X(80)
017400         VALUE '1.A.4.cAgricultureForestryFishing'.
017500     05  FILLER PIC X(80) VALUE '1.B.2.aOil'.
017600     05  FILLER PIC X(80) VALUE '1.B.2.bNaturalGas'.
017700 01  EMCATREC-TABLE REDEFINES CAT-INIT-VALUES.
017800     COPY EMCATREC.
017900 EJECT
018000 01  FILLER                  PIC X(32)
018100     VALUE 'EMINCATV WORKING STORAGE ENDS  '.
018200 LINKAGE SECTION.
018300 01  LK-CANDIDATE-VALUE      PIC X(80).
018400 01  LK-CATEGORY-MATCH       PIC X(01).
018500 EJECT
018600******************************************************************
018700*                        PROCEDURE DIVISION                     *
018800******************************************************************
018900 PROCEDURE DIVISION USING LK-CANDIDATE-VALUE
019000                          LK-CATEGORY-MATCH.
019100******************************************************************
019200*                        MAINLINE LOGIC                          *
019300******************************************************************
019400 0000-CONTROL-PROCESS.
019500     MOVE LK-CANDIDATE-VALUE TO WS-STRIP-SOURCE
019600     MOVE SPACES             TO WS-STRIPPED-VALUE
019700     SET CATEGORY-NOT-VALID  TO TRUE
019800     PERFORM 1000-STRIP-WHITESPACE
019900         THRU 1099-STRIP-WHITESPACE-EXIT
020000     PERFORM 2000-SEARCH-CATEGORY-TABLE
020100         THRU 2099-SEARCH-CATEGORY-TABLE-EXIT
020200     MOVE CATEGORY-MATCH-IND TO LK-CATEGORY-MATCH
020300     GOBACK
020400     .
020500 EJECT
020600******************************************************************
020700*               STRIP WHITESPACE FROM CANDIDATE VALUE            *
020800******************************************************************
020900 1000-STRIP-WHITESPACE.
021000     MOVE ZERO TO WS-OUT-SUB
021100     PERFORM 1010-STRIP-ONE-CHARACTER
021200         VARYING WS-SUB FROM 1 BY 1
021300         UNTIL WS-SUB > CAT-VALUE-LENGTH
021400     .
021500 1099-STRIP-WHITESPACE-EXIT.
021600     EXIT.
021700 EJECT
021800 1010-STRIP-ONE-CHARACTER.
021900     IF WS-STRIP-CHAR (WS-SUB) NOT = SPACE
022000        ADD 1 TO WS-OUT-SUB
022100        IF WS-OUT-SUB NOT > CAT-VALUE-LENGTH
022200           MOVE WS-STRIP-CHAR (WS-SUB)
022300                TO WS-STRIPPED-CHAR (WS-OUT-SUB)
022400        END-IF
022500     END-IF
022600     .
022700 EJECT
022800******************************************************************
022900*               SEARCH CATEGORY TABLE FOR EXACT MATCH            *
023000******************************************************************
023100 2000-SEARCH-CATEGORY-TABLE.
023200     SET CAT-IDX TO 1
023300     PERFORM 2010-COMPARE-ONE-CATEGORY
023400         VARYING CAT-IDX FROM 1 BY 1
023500         UNTIL CAT-IDX > MAX-CAT-ENTRIES
023600            OR CATEGORY-IS-VALID
023700     .
023800 2099-SEARCH-CATEGORY-TABLE-EXIT.
023900     EXIT.
024000 EJECT
024100 2010-COMPARE-ONE-CATEGORY.
024200     IF WS-STRIPPED-VALUE = CAT-KEY (CAT-IDX)
024300        SET CATEGORY-IS-VALID TO TRUE
024400     END-IF
024500     .
