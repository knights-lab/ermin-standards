000100******************************************************************
000200*    EMDATREC -- ERMIN EMISSIONS DATA / HEADER RECORD             *
000300*                THE EMISSIONS TABLE IS DATA-DRIVEN BY ITS OWN    *
000400*                HEADER ROW, SO THIS LAYOUT IS A GENERIC ORDERED  *
000500*                LIST OF CHARACTER COLUMNS RATHER THAN ONE FIXED  *
000600*                FIELD PER NAME.  THE SAME SHAPE IS USED FOR THE  *
000700*                HEADER LINE (COLUMN TEXT = FIELD NAME) AND FOR   *
000800*                EVERY DATA LINE (COLUMN TEXT = FIELD VALUE).     *
000900*------------------------------------------------------------------*
001000* CANONICAL COLUMN ORDER (REFERENCE TEST DATA) --                 *
001100*   01 ORIGINAL_INVENTORY_SECTOR      10 EMISSION_QUANTITY_UNITS  *
001200*   02 UNFCCC_ANNEX_1_CATEGORY        11 CARBON_EQUIVALENCY_METH  *
001300*   03 UNFCCC_ANNEX_1_CATEGORY_NOTES  12 START_TIME               *
001400*   04 MEASUREMENT_METHOD_DOI_OR_URL  13 END_TIME                 *
001500*   05 PRODUCING_ENTITY_NAME          14 DATA_VERSION             *
001600*   06 PRODUCING_ENTITY_ID            15 DATA_VERSION_CHANGELOG   *
001700*   07 PRODUCING_ENTITY_ID_TYPE       16 REPORTING_TIMESTAMP      *
001800*   08 REPORTING_ENTITY               17 (SPARE -- FUTURE FIELD)  *
001900*   09 EMITTED_PRODUCT_FORMULA                                    *
002000*------------------------------------------------------------------*
002100* MAINTENANCE                                                      *
002200*  1989-06-20 RJK  TK-8802  NEW COPYBOOK, 12 COLUMNS.               *
002250*  1998-12-02 LMS  TK-9501  Y2K IMPACT REVIEW -- COLUMNS ARE       *
002260*                           UNTYPED CHARACTER DATA, NO CHANGE.     *
002300*  2001-07-11 PVH  TK-9142  RAISED TO 17 COLUMNS, 100 BYTES EACH   *
002400*                           TO COVER LONGEST OBSERVED FIELD        *
002500*                           (MEASUREMENT_METHOD_DOI_OR_URL).       *
002600******************************************************************
002700     05  EDR-COLUMN OCCURS 17 TIMES INDEXED BY EDR-COL-IDX.
002800         10  EDR-COL-DATA            PIC X(100).
002900         10  FILLER                  PIC X(01) VALUE X'05'.
003000     05  FILLER                      PIC X(03) VALUE SPACES.
