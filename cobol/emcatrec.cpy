000100******************************************************************
000200*    EMCATREC -- UNFCCC ANNEX 1 INVENTORY CATEGORY TABLE          *
000300*                CANONICAL CODE+TITLE, ALL WHITESPACE REMOVED,    *
000400*                USED FOR THE WHITESPACE-INSENSITIVE {UNFCCC_CAT} *
000500*                SYNTAX CHECK.                                    *
000600*------------------------------------------------------------------*
000700* MAINTENANCE                                                      *
000800*  1989-07-02 RJK  TK-8804  NEW COPYBOOK, CRF 1996 CATEGORY LIST.  *
000850*  1998-12-02 LMS  TK-9501  Y2K IMPACT REVIEW -- CATEGORY CODES    *
000860*                           CONTAIN NO DATE FIELDS, NO CHANGE.     *
000900*  2001-08-14 PVH  TK-9360  ADDED 2.E/2.F/2.G/2.H PER REVISED CRF. *
001000*  2006-03-09 LMS  TK-1140  ADDED WASTE AND OTHER SECTORS.         *
001050*  2016-02-10 DWT  TK-2240  RAISED OCCURS TO 47 -- 1.B.2.A OIL AND *
001060*                           1.B.2.B NATURAL GAS WERE IN THE        *
001070*                           LITERAL LIST BUT PAST THE OLD OCCURS-45*
001080*                           WINDOW AND COULD NEVER BE MATCHED.     *
001100*------------------------------------------------------------------*
001150*    INCLUDED UNDER A CALLER-SUPPLIED 01 SO IT CAN BE LOADED BY    *
001175*    REDEFINING A LITERAL VALUE LIST (SEE EMINCATV).               *
001200******************************************************************
001300     05  CAT-ENTRY OCCURS 47 TIMES INDEXED BY CAT-IDX.
001400         10  CAT-KEY                 PIC X(80).
001500******************************************************************
001600*    CAT-ENTRY IS A REDEFINITION OF THE CAT-INIT-VALUES LITERAL    *
001700*    LIST IN EMINCATV -- SEE THAT LIST FOR THE CANONICAL CRF      *
001800*    CATEGORY CODES AND TITLES CURRENTLY RECOGNIZED.              *
001900******************************************************************
